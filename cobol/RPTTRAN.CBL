000010*****************************************************************         
000020* PROGRAMA   : RPTTRAN                                         *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : PROCESO BATCH (LISTADO)                         *          
000050* DESCRIPCION: TOTAL DE TRANSFERENCIAS. SUMA LOS MOVIMIENTOS DE *         
000060*              TIPO TRANSFERENCIA ACEPTADOS EN REGMOV DENTRO DE *         
000070*              LA VENTANA DE FECHAS Y, SI SE PIDEN, DE LA       *         
000080*              CUENTA DE ORIGEN Y/O DE LA CUENTA DESTINO        *         
000090*              INDICADAS EN LA TARJETA. SI LA FECHA INICIAL ES  *         
000100*              POSTERIOR A LA FINAL, LA TARJETA SE RECHAZA Y NO *         
000110*              SE CALCULA NINGUN TOTAL.                         *         
000120* ARCHIVOS   : REGMOV(E) PARAM(E) LISTADO(S)                    *         
000130* PROGRAMA(S): NO APLICA                                       *          
000140*-----------------------------------------------------------   *          
000150* HISTORIAL DE CAMBIOS                                          *         
000160* 2012-02-09 LGG  ALTA INICIAL DEL LISTADO                     *          
000170* 1999-02-20 LGG  REVISION DE FIN DE SIGLO: LA VENTANA DE       *         
000180*                 FECHAS PASA A 4 DIGITOS DE ANO EN LA TARJETA  *         
000190* 2015-03-12 MCR  SE AGREGA LA EXPANSION AAAAMM A PRIMER/ULTIMO *         
000200*                 DIA DEL MES (DIA=00 EN LA TARJETA)            *         
000210* 2021-07-14 RTZ  SE RECHAZA LA TARJETA CUANDO LA FECHA INICIAL *         
000220*                 ES POSTERIOR A LA FINAL (TICKET GP-0271)      *         
000230*****************************************************************         
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID. RPTTRAN.                                                     
000260 AUTHOR. L GUTIERREZ.                                                     
000270 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000280 DATE-WRITTEN. 02/09/2012.                                                
000290 DATE-COMPILED.                                                           
000300 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000310                                                                          
000320 ENVIRONMENT DIVISION.                                                    
000330 CONFIGURATION SECTION.                                                   
000340 SPECIAL-NAMES.                                                           
000350     C01 IS TOP-OF-FORM                                                   
000360     SWITCH-1 IS SW-REPROCESO.                                            
000370                                                                          
000380 INPUT-OUTPUT SECTION.                                                    
000390 FILE-CONTROL.                                                            
000400     SELECT REGMOV   ASSIGN TO REGMOV                                     
000410         ORGANIZATION IS LINE SEQUENTIAL                                  
000420         FILE STATUS IS FS-REGMOV.                                        
000430                                                                          
000440     SELECT PARAM    ASSIGN TO PARAM                                      
000450         ORGANIZATION IS LINE SEQUENTIAL                                  
000460         FILE STATUS IS FS-PARAM.                                         
000470                                                                          
000480     SELECT LISTADO  ASSIGN TO LISTADO                                    
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS FS-LISTADO.                                       
000510                                                                          
000520 DATA DIVISION.                                                           
000530 FILE SECTION.                                                            
000540 FD  REGMOV                                                               
000550     LABEL RECORD STANDARD.                                               
000560 COPY MOVREG.                                                             
000570                                                                          
000580 FD  PARAM                                                                
000590     LABEL RECORD STANDARD.                                               
000600 COPY PARMCARD.                                                           
000610                                                                          
000620 FD  LISTADO                                                              
000630     LABEL RECORD STANDARD.                                               
000640 01  LISTADO-LINEA               PIC X(132).                              
000650                                                                          
000660 WORKING-STORAGE SECTION.                                                 
000670 77  FS-REGMOV                   PIC X(02).                               
000680 77  FS-PARAM                    PIC X(02).                               
000690 77  FS-LISTADO                  PIC X(02).                               
000700                                                                          
000710 01  WS-VENTANA.                                                          
000720     05  WS-FEC-INI              PIC 9(08).                               
000730     05  WS-FEC-FIN              PIC 9(08).                               
000740     05  WS-FEC-FIN-R REDEFINES WS-FEC-FIN.                               
000750         10  WS-FF-ANO           PIC 9(04).                               
000760         10  WS-FF-MES           PIC 9(02).                               
000770         10  WS-FF-DIA           PIC 9(02).                               
000780     05  WS-MESES-31 PIC X(12) VALUE                                      
000790         'YNYNYNYNYNYN'.                                                  
000800     05  WS-MESES-31-R REDEFINES WS-MESES-31.                             
000810         10  WS-M31 OCCURS 12 TIMES PIC X(01).                            
000820                                                                          
000830 01  WS-RESTOS-BISIESTO.                                                  
000840     05  WS-R4                   PIC S9(04) COMP.                         
000850     05  WS-R100                 PIC S9(04) COMP.                         
000860     05  WS-R400                 PIC S9(04) COMP.                         
000870     05  WS-COCIENTE             PIC S9(04) COMP.                         
000880                                                                          
000890 01  WS-BANDERA-BISIESTO         PIC X(01) VALUE 'N'.                     
000900     88  ES-BISIESTO                  VALUE 'Y'.                          
000910                                                                          
000920 01  WS-BANDERA-VENTANA-MALA     PIC X(01) VALUE 'N'.                     
000930     88  VENTANA-INVALIDA             VALUE 'Y'.                          
000940                                                                          
000950 01  WS-TOTAL-TRANSF             PIC S9(16)V99 VALUE ZERO.                
000960 01  WS-TOTAL-TRANSF-R REDEFINES WS-TOTAL-TRANSF.                         
000970     05  WS-TOT-TRF-ENT          PIC S9(16).                              
000980     05  WS-TOT-TRF-DEC          PIC 9(02).                               
000990                                                                          
001000 01  WS-CONT-REGISTROS           PIC S9(07) COMP VALUE ZERO.              
001010                                                                          
001020 01  WS-LINEA-TOTAL.                                                      
001030     05  FILLER                  PIC X(25) VALUE                          
001040         'TOTAL DE TRANSFERENCIAS'.                                       
001050     05  WS-LT-TOTAL             PIC -Z(13)9.99.                          
001060     05  FILLER                  PIC X(90) VALUE SPACES.                  
001070                                                                          
001080 01  WS-LINEA-RECHAZO.                                                    
001090     05  FILLER                  PIC X(56) VALUE                          
001100         'TARJETA DE PARAMETROS RECHAZADA: FECHA INICIAL '.               
001110     05  FILLER                  PIC X(30) VALUE                          
001120         'POSTERIOR A LA FECHA FINAL'.                                    
001130     05  FILLER                  PIC X(46) VALUE SPACES.                  
001140                                                                          
001150 LINKAGE SECTION.                                                         
001160                                                                          
001170 PROCEDURE DIVISION.                                                      
001180 100-PRINCIPAL SECTION.                                                   
001190     PERFORM 200-ABRIR-FICHEROS THRU 200-EXIT.                            
001200     PERFORM 350-LEER-PARAMETROS THRU 350-EXIT.                           
001210     IF VENTANA-INVALIDA                                                  
001220         PERFORM 680-IMPRIMIR-RECHAZO THRU 680-EXIT                       
001230     ELSE                                                                 
001240         PERFORM 400-ACUMULAR THRU 400-EXIT                               
001250         PERFORM 700-IMPRIMIR THRU 700-EXIT                               
001260     END-IF.                                                              
001270     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                           
001280     STOP RUN.                                                            
001290 100-EXIT.                                                                
001300     EXIT.                                                                
001310                                                                          
001320 200-ABRIR-FICHEROS.                                                      
001330     OPEN INPUT  REGMOV                                                   
001340     OPEN INPUT  PARAM                                                    
001350     OPEN OUTPUT LISTADO.                                                 
001360 200-EXIT.                                                                
001370     EXIT.                                                                
001380                                                                          
001390 350-LEER-PARAMETROS.                                                     
001400     MOVE ZERO TO WS-FEC-INI WS-FEC-FIN.                                  
001410     MOVE 'N' TO WS-BANDERA-VENTANA-MALA.                                 
001420     READ PARAM                                                           
001430         AT END GO TO 350-EXIT.                                           
001440     PERFORM 360-VALIDAR-VENTANA THRU 360-EXIT.                           
001450     IF NOT VENTANA-INVALIDA                                              
001460         PERFORM 370-EXPANDIR-VENTANA THRU 370-EXIT                       
001470     END-IF.                                                              
001480 350-EXIT.                                                                
001490     EXIT.                                                                
001500                                                                          
001510* SI SE DIERON AMBAS FECHAS EN LA TARJETA, LA INICIAL NO PUEDE            
001520* SER POSTERIOR A LA FINAL. SI FALTA UNA DE LAS DOS NO HAY                
001530* VENTANA QUE COMPARAR Y LA TARJETA ES SIEMPRE VALIDA.                    
001540 360-VALIDAR-VENTANA.                                                     
001550     IF PARM-FEC-INI NOT = ZERO AND PARM-FEC-FIN NOT = ZERO               
001560         IF PARM-FEC-INI > PARM-FEC-FIN                                   
001570             MOVE 'Y' TO WS-BANDERA-VENTANA-MALA                          
001580         END-IF                                                           
001590     END-IF.                                                              
001600 360-EXIT.                                                                
001610     EXIT.                                                                
001620                                                                          
001630* UN DIA=00 EN LA TARJETA SIGNIFICA QUE SOLO SE DIO AAAAMM; LA            
001640* FECHA INICIAL SE LLEVA AL DIA 1 Y LA FINAL AL ULTIMO DIA DEL            
001650* MES. UN CAMPO A CERO EN LA TARJETA SIGNIFICA "SIN FILTRO".              
001660 370-EXPANDIR-VENTANA.                                                    
001670     IF PARM-FEC-INI = ZERO                                               
001680         MOVE ZERO TO WS-FEC-INI                                          
001690     ELSE                                                                 
001700         IF PARM-INI-DIA = ZERO                                           
001710             COMPUTE WS-FEC-INI =                                         
001720                 (PARM-INI-ANO * 10000) + (PARM-INI-MES * 100) + 1        
001730         ELSE                                                             
001740             MOVE PARM-FEC-INI TO WS-FEC-INI                              
001750         END-IF                                                           
001760     END-IF.                                                              
001770                                                                          
001780     IF PARM-FEC-FIN = ZERO                                               
001790         MOVE 99999999 TO WS-FEC-FIN                                      
001800     ELSE                                                                 
001810         IF PARM-FIN-DIA = ZERO                                           
001820             PERFORM 380-ULTIMO-DIA-MES THRU 380-EXIT                     
001830         ELSE                                                             
001840             MOVE PARM-FEC-FIN TO WS-FEC-FIN                              
001850         END-IF                                                           
001860     END-IF.                                                              
001870 370-EXIT.                                                                
001880     EXIT.                                                                
001890                                                                          
001900 380-ULTIMO-DIA-MES.                                                      
001910     MOVE PARM-FIN-ANO TO WS-FF-ANO.                                      
001920     MOVE PARM-FIN-MES TO WS-FF-MES.                                      
001930     MOVE 31 TO WS-FF-DIA.                                                
001940     IF WS-M31(PARM-FIN-MES) = 'N'                                        
001950         MOVE 30 TO WS-FF-DIA                                             
001960     END-IF.                                                              
001970     IF PARM-FIN-MES = 2                                                  
001980         MOVE 28 TO WS-FF-DIA                                             
001990         PERFORM 390-PROBAR-BISIESTO THRU 390-EXIT                        
002000         IF ES-BISIESTO                                                   
002010             MOVE 29 TO WS-FF-DIA                                         
002020         END-IF                                                           
002030     END-IF.                                                              
002040     MOVE WS-FEC-FIN-R TO WS-FEC-FIN.                                     
002050 380-EXIT.                                                                
002060     EXIT.                                                                
002070                                                                          
002080* ANO BISIESTO: DIVISIBLE ENTRE 4, SALVO LOS SECULARES, QUE SOLO          
002090* LO SON SI ADEMAS SON DIVISIBLES ENTRE 400. SIN FUNCIONES                
002100* INTRINSECAS, EL RESTO SE OBTIENE CON DIVIDE ... REMAINDER.              
002110 390-PROBAR-BISIESTO.                                                     
002120     MOVE 'N' TO WS-BANDERA-BISIESTO.                                     
002130     DIVIDE PARM-FIN-ANO BY 4 GIVING WS-COCIENTE                          
002140         REMAINDER WS-R4.                                                 
002150     IF WS-R4 = ZERO                                                      
002160         DIVIDE PARM-FIN-ANO BY 100 GIVING WS-COCIENTE                    
002170             REMAINDER WS-R100                                            
002180         IF WS-R100 NOT = ZERO                                            
002190             MOVE 'Y' TO WS-BANDERA-BISIESTO                              
002200         ELSE                                                             
002210             DIVIDE PARM-FIN-ANO BY 400 GIVING WS-COCIENTE                
002220                 REMAINDER WS-R400                                        
002230             IF WS-R400 = ZERO                                            
002240                 MOVE 'Y' TO WS-BANDERA-BISIESTO                          
002250             END-IF                                                       
002260         END-IF                                                           
002270     END-IF.                                                              
002280 390-EXIT.                                                                
002290     EXIT.                                                                
002300                                                                          
002310 400-ACUMULAR.                                                            
002320 400-LEER.                                                                
002330     READ REGMOV                                                          
002340         AT END GO TO 400-EXIT.                                           
002350     IF NOT MOV-ES-TRANSF                                                 
002360         GO TO 400-LEER                                                   
002370     END-IF.                                                              
002380     IF MOV-FECHA < WS-FEC-INI OR MOV-FECHA > WS-FEC-FIN                  
002390         GO TO 400-LEER                                                   
002400     END-IF.                                                              
002410     IF PARM-CTA-FILTRO NOT = ZERO                                        
002420        AND MOV-CTA-NUM NOT = PARM-CTA-FILTRO                             
002430         GO TO 400-LEER                                                   
002440     END-IF.                                                              
002450     IF PARM-CTA-FILTRO-2 NOT = ZERO                                      
002460        AND MOV-CTA-DESTINO NOT = PARM-CTA-FILTRO-2                       
002470         GO TO 400-LEER                                                   
002480     END-IF.                                                              
002490     ADD MOV-IMPORTE TO WS-TOTAL-TRANSF.                                  
002500     ADD 1 TO WS-CONT-REGISTROS.                                          
002510     GO TO 400-LEER.                                                      
002520 400-EXIT.                                                                
002530     EXIT.                                                                
002540                                                                          
002550 680-IMPRIMIR-RECHAZO.                                                    
002560     WRITE LISTADO-LINEA FROM WS-LINEA-RECHAZO.                           
002570 680-EXIT.                                                                
002580     EXIT.                                                                
002590                                                                          
002600 700-IMPRIMIR.                                                            
002610     MOVE WS-TOTAL-TRANSF TO WS-LT-TOTAL.                                 
002620     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
002630 700-EXIT.                                                                
002640     EXIT.                                                                
002650                                                                          
002660 900-CERRAR-FICHEROS.                                                     
002670     CLOSE REGMOV PARAM LISTADO.                                          
002680 900-EXIT.                                                                
002690     EXIT.                                                                
