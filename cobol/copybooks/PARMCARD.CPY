000010*****************************************************************         
000020* PARMCARD  - TARJETA DE PARAMETROS DE EJECUCION (FICHERO PARAM)*         
000030*             UNA TARJETA DE 80 COLUMNAS POR PASO DE PROCESO,   *         
000040*             COMUN A LOS PROGRAMAS DE LISTADOS Y A NOMINA      *         
000050* APLICACION: CONTROL DE GASTOS PERSONALES                     *          
000060* LONGITUD  : 80 CARACTERES                                    *          
000070*-----------------------------------------------------------   *          
000080* 2015-03-02 MCR  ALTA INICIAL - VENTANA DE FECHAS Y FILTROS    *         
000090* 2015-03-02 MCR  CERO EN UN CAMPO DE FILTRO SIGNIFICA "SIN     *         
000100*                 FILTRO" PARA ESE CAMPO                       *          
000110* 2016-07-11 MCR  SE AGREGAN CAMPOS PARA EL PROGRAMA NOMINA     *         
000120*****************************************************************         
000130 01  PARM-REG.                                                            
000140     05  PARM-FEC-INI            PIC 9(08).                               
000150     05  PARM-FEC-INI-R REDEFINES PARM-FEC-INI.                           
000160         10  PARM-INI-ANO        PIC 9(04).                               
000170         10  PARM-INI-MES        PIC 9(02).                               
000180         10  PARM-INI-DIA        PIC 9(02).                               
000190     05  PARM-FEC-FIN            PIC 9(08).                               
000200     05  PARM-FEC-FIN-R REDEFINES PARM-FEC-FIN.                           
000210         10  PARM-FIN-ANO        PIC 9(04).                               
000220         10  PARM-FIN-MES        PIC 9(02).                               
000230         10  PARM-FIN-DIA        PIC 9(02).                               
000240     05  PARM-CTA-FILTRO         PIC 9(05).                               
000250     05  PARM-CTA-FILTRO-2       PIC 9(05).                               
000260     05  PARM-CAT-FILTRO         PIC 9(05).                               
000270     05  PARM-MODO-DESGLOSE      PIC X(01).                               
000280         88  PARM-DESG-NINGUNO        VALUE 'N'.                          
000290         88  PARM-DESG-CUENTA         VALUE 'C'.                          
000300         88  PARM-DESG-CATEGORIA      VALUE 'G'.                          
000310         88  PARM-DESG-AMBOS          VALUE 'A'.                          
000320     05  PARM-CTA-DESTINO        PIC 9(05).                               
000330     05  PARM-IMPORTE-NOM        PIC S9(08)V99.                           
000340     05  FILLER                  PIC X(33).                               
