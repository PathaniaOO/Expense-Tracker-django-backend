000010*****************************************************************         
000020* CTAREG    - LAYOUT DE REGISTRO DE CUENTA (FICHERO CUENTAS)    *         
000030* APLICACION: CONTROL DE GASTOS PERSONALES                     *          
000040* LONGITUD  : 49 CARACTERES                                    *          
000050*-----------------------------------------------------------   *          
000060* 2007-02-14 LGG  ALTA INICIAL DEL LAYOUT                      *          
000070* 2011-09-03 LGG  SE AGREGA CTA-IND-SISTEMA PARA LA CUENTA      *         
000080*                 OCULTA "EXTERNA/SISTEMA" DE CADA USUARIO      *         
000090* 2014-05-21 MCR  SE REDEFINE EL SALDO EN ENTERO/DECIMAL PARA   *         
000100*                 LOS LISTADOS (VER CTA-SALDO-R)                *         
000110*****************************************************************         
000120 01  CTA-REG.                                                             
000130     05  CTA-NUM                 PIC 9(05).                               
000140     05  CTA-NOMBRE              PIC X(30).                               
000150     05  CTA-SALDO               PIC S9(10)V99.                           
000160     05  CTA-SALDO-R REDEFINES CTA-SALDO.                                 
000170         10  CTA-SALDO-ENT       PIC S9(10).                              
000180         10  CTA-SALDO-DEC       PIC 9(02).                               
000190     05  CTA-IND-SISTEMA         PIC X(01).                               
000200         88  CTA-ES-SISTEMA           VALUE 'Y'.                          
000210         88  CTA-ES-NORMAL            VALUE 'N'.                          
000220     05  FILLER                  PIC X(01).                               
