000010*****************************************************************         
000020* CATREG    - LAYOUT DE REGISTRO DE CATEGORIA (FICHERO CATEGOR) *         
000030* APLICACION: CONTROL DE GASTOS PERSONALES                     *          
000040* LONGITUD  : 26 CARACTERES                                    *          
000050*-----------------------------------------------------------   *          
000060* 2007-02-14 LGG  ALTA INICIAL DEL LAYOUT                      *          
000070*****************************************************************         
000080 01  CAT-REG.                                                             
000090     05  CAT-NUM                 PIC 9(05).                               
000100     05  CAT-NOMBRE              PIC X(20).                               
000110     05  FILLER                  PIC X(01).                               
