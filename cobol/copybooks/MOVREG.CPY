000010*****************************************************************         
000020* MOVREG    - LAYOUT DE REGISTRO DE MOVIMIENTO                  *         
000030*             SIRVE A LA VEZ DE ENTRADA AL MOTOR DE CARGA       *         
000040*             (FICHERO MOVTRAN) Y DE REGISTRO ALMACENADO EN     *         
000050*             EL FICHERO REGMOV PARA CONSULTAS Y RECTIFICACION  *         
000060* APLICACION: CONTROL DE GASTOS PERSONALES                     *          
000070* LONGITUD  : 73 CARACTERES                                    *          
000080*-----------------------------------------------------------   *          
000090* 2007-02-20 LGG  ALTA INICIAL DEL LAYOUT (TIPO GASTO/INGRESO)  *         
000100* 2009-11-08 LGG  SE AGREGA EL TIPO TRANSFERENCIA Y LA CUENTA   *         
000110*                 DESTINO MOV-CTA-DESTINO                      *          
000120* 2014-05-21 MCR  SE REDEFINE LA FECHA Y EL IMPORTE PARA LOS    *         
000130*                 LISTADOS (VER MOV-FECHA-R / MOV-IMPORTE-R)    *         
000140*****************************************************************         
000150 01  MOV-REG.                                                             
000160     05  MOV-NUM                 PIC 9(07).                               
000170     05  MOV-TIPO                PIC X(01).                               
000180         88  MOV-ES-GASTO             VALUE 'E'.                          
000190         88  MOV-ES-INGRESO           VALUE 'I'.                          
000200         88  MOV-ES-TRANSF            VALUE 'T'.                          
000210     05  MOV-ACCION              PIC X(01).                               
000220         88  MOV-ES-ALTA              VALUE 'C'.                          
000230         88  MOV-ES-CAMBIO            VALUE 'U'.                          
000240         88  MOV-ES-BAJA              VALUE 'D'.                          
000250     05  MOV-FECHA               PIC 9(08).                               
000260     05  MOV-FECHA-R REDEFINES MOV-FECHA.                                 
000270         10  MOV-FEC-ANO         PIC 9(04).                               
000280         10  MOV-FEC-MES         PIC 9(02).                               
000290         10  MOV-FEC-DIA         PIC 9(02).                               
000300     05  MOV-CTA-NUM             PIC 9(05).                               
000310     05  MOV-CTA-DESTINO         PIC 9(05).                               
000320     05  MOV-CAT-NUM             PIC 9(05).                               
000330     05  MOV-IMPORTE             PIC S9(08)V99.                           
000340     05  MOV-IMPORTE-R REDEFINES MOV-IMPORTE.                             
000350         10  MOV-IMP-ENT         PIC S9(08).                              
000360         10  MOV-IMP-DEC         PIC 9(02).                               
000370     05  MOV-CONCEPTO            PIC X(30).                               
000380     05  FILLER                  PIC X(01).                               
