000010*****************************************************************         
000020* PROGRAMA   : CARGMOV                                         *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : PROCESO BATCH                                   *          
000050* DESCRIPCION: MOTOR DE CARGA DE MOVIMIENTOS. LEE LOS MAESTROS  *         
000060*              DE CUENTAS Y CATEGORIAS, LOS CARGA EN TABLA, Y   *         
000070*              PROCESA SECUENCIALMENTE EL FICHERO DE            *         
000080*              MOVIMIENTOS (ALTAS, CAMBIOS Y BAJAS DE GASTOS,   *         
000090*              INGRESOS Y TRANSFERENCIAS), ACTUALIZANDO LOS     *         
000100*              SALDOS Y DEJANDO UN REGISTRO DE LOS MOVIMIENTOS  *         
000110*              ACEPTADOS PARA LOS LISTADOS POSTERIORES.         *         
000120* ARCHIVOS   : CUENTAS(E) CATEGOR(E) MOVTRAN(E) RECHAZOS(S)     *         
000130*              REGMOV(S) CTASAL(S)                             *          
000140* PROGRAMA(S): NO APLICA                                       *          
000150*-----------------------------------------------------------   *          
000160* HISTORIAL DE CAMBIOS                                          *         
000170* 2007-03-01 LGG  ALTA INICIAL DEL PROGRAMA                    *          
000180* 2008-08-19 LGG  SE AGREGA EL CONTROL DE CUENTA DE SISTEMA     *         
000190*                 (NO ADMITE GASTOS NI INGRESOS)                *         
000200* 2012-01-10 MCR  SE AGREGA LA VALIDACION DE PROPIEDAD DE LA    *         
000210*                 CUENTA/CATEGORIA CONTRA EL USUARIO            *         
000220* 1998-11-02 LGG  REVISION PARA EL CAMBIO DE SIGLO (AAAA EN     *         
000230*                 TODAS LAS FECHAS, YA NO SE ACEPTA AA)         *         
000240* 2014-05-21 MCR  SE REDEFINE EL IMPORTE Y LA FECHA VIA MOVREG  *         
000250* 2016-07-11 MCR  SE AGREGA EL RECHAZO "YA EXISTE"/"NO EXISTE"  *         
000260*                 EN LAS ACCIONES DE CAMBIO Y BAJA              *         
000270* 2018-02-27 RTZ  SE CORRIGE LA REVERSION PARCIAL DE UN CAMBIO  *         
000280*                 DE TRANSFERENCIA RECHAZADO POR SALDO          *         
000290*                 INSUFICIENTE (TICKET GP-0231)                 *         
000300* 2021-09-14 RTZ  SE AMPLIA LA TABLA DE CUENTAS A 500 ENTRADAS  *         
000310*****************************************************************         
000320 IDENTIFICATION DIVISION.                                                 
000330 PROGRAM-ID. CARGMOV.                                                     
000340 AUTHOR. L GUTIERREZ.                                                     
000350 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000360 DATE-WRITTEN. 03/01/2007.                                                
000370 DATE-COMPILED.                                                           
000380 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000390                                                                          
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SPECIAL-NAMES.                                                           
000430     SWITCH-1 IS SW-REPROCESO.                                            
000440                                                                          
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT CUENTAS   ASSIGN TO CUENTAS                                   
000480         ORGANIZATION IS LINE SEQUENTIAL                                  
000490         FILE STATUS IS FS-CUENTAS.                                       
000500                                                                          
000510     SELECT CATEGOR   ASSIGN TO CATEGOR                                   
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS FS-CATEGOR.                                       
000540                                                                          
000550     SELECT MOVTRAN   ASSIGN TO MOVTRAN                                   
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS FS-MOVTRAN.                                       
000580                                                                          
000590     SELECT RECHAZOS  ASSIGN TO RECHAZOS                                  
000600         ORGANIZATION IS LINE SEQUENTIAL                                  
000610         FILE STATUS IS FS-RECHAZ.                                        
000620                                                                          
000630     SELECT REGMOV    ASSIGN TO REGMOV                                    
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS FS-REGMOV.                                        
000660                                                                          
000670     SELECT CTASAL    ASSIGN TO CTASAL                                    
000680         ORGANIZATION IS LINE SEQUENTIAL                                  
000690         FILE STATUS IS FS-CTASAL.                                        
000700                                                                          
000710 DATA DIVISION.                                                           
000720 FILE SECTION.                                                            
000730 FD  CUENTAS                                                              
000740     LABEL RECORD STANDARD.                                               
000750 COPY CTAREG.                                                             
000760                                                                          
000770 FD  CATEGOR                                                              
000780     LABEL RECORD STANDARD.                                               
000790 COPY CATREG.                                                             
000800                                                                          
000810 FD  MOVTRAN                                                              
000820     LABEL RECORD STANDARD.                                               
000830 COPY MOVREG.                                                             
000840                                                                          
000850 FD  RECHAZOS                                                             
000860     LABEL RECORD STANDARD.                                               
000870 01  RECHAZO-LINEA               PIC X(60).                               
000880                                                                          
000890 FD  REGMOV                                                               
000900     LABEL RECORD STANDARD.                                               
000910 01  REGMOV-LINEA                PIC X(73).                               
000920                                                                          
000930 FD  CTASAL                                                               
000940     LABEL RECORD STANDARD.                                               
000950 01  CTASAL-LINEA                PIC X(49).                               
000960                                                                          
000970 WORKING-STORAGE SECTION.                                                 
000980 77  FS-CUENTAS                  PIC X(02).                               
000990 77  FS-CATEGOR                  PIC X(02).                               
001000 77  FS-MOVTRAN                  PIC X(02).                               
001010 77  FS-RECHAZ                   PIC X(02).                               
001020 77  FS-REGMOV                   PIC X(02).                               
001030 77  FS-CTASAL                   PIC X(02).                               
001040                                                                          
001050 78  MAX-CUENTAS                 VALUE 500.                               
001060 78  MAX-CATEGOR                 VALUE 200.                               
001070 78  MAX-MOVS-REG                VALUE 5000.                              
001080                                                                          
001090* TABLA DE CUENTAS EN MEMORIA, ORDENADA Y BUSCABLE POR BINARIA            
001100 01  TABLA-CUENTAS.                                                       
001110     05  WS-NUM-CUENTAS          PIC S9(04) COMP VALUE ZERO.              
001120     05  TAB-CTA OCCURS 1 TO 500 TIMES                                    
001130             DEPENDING ON WS-NUM-CUENTAS                                  
001140             ASCENDING KEY IS TAB-CTA-NUM                                 
001150             INDEXED BY IX-CTA.                                           
001160         10  TAB-CTA-NUM         PIC 9(05).                               
001170         10  TAB-CTA-NOMBRE      PIC X(30).                               
001180         10  TAB-CTA-SALDO       PIC S9(10)V99.                           
001190         10  TAB-CTA-SALDO-R REDEFINES TAB-CTA-SALDO.                      
001200            15  TAB-CTA-SALDO-ENT   PIC S9(10).                           
001210            15  TAB-CTA-SALDO-DEC   PIC 9(02).                            
001220         10  TAB-CTA-SISTEMA     PIC X(01).                               
001230                                                                          
001240* TABLA DE CATEGORIAS EN MEMORIA, ORDENADA Y BUSCABLE                     
001250 01  TABLA-CATEGOR.                                                       
001260     05  WS-NUM-CATEGOR          PIC S9(04) COMP VALUE ZERO.              
001270     05  TAB-CAT OCCURS 1 TO 200 TIMES                                    
001280             DEPENDING ON WS-NUM-CATEGOR                                  
001290             ASCENDING KEY IS TAB-CAT-NUM                                 
001300             INDEXED BY IX-CAT.                                           
001310         10  TAB-CAT-NUM         PIC 9(05).                               
001320         10  TAB-CAT-NOMBRE      PIC X(20).                               
001330                                                                          
001340* REGISTRO DE MOVIMIENTOS ACEPTADOS EN EL PROCESO (PARA LAS               
001350* ACCIONES DE CAMBIO Y BAJA QUE REFERENCIAN UN MOVIMIENTO YA              
001360* CARGADO EN ESTA MISMA CORRIDA O EN UNA ANTERIOR)                        
001370 01  TABLA-MOVS.                                                          
001380     05  WS-NUM-MOVS             PIC S9(04) COMP VALUE ZERO.              
001390     05  TAB-MOV OCCURS 1 TO 5000 TIMES                                   
001400             DEPENDING ON WS-NUM-MOVS                                     
001410             ASCENDING KEY IS TAB-MOV-NUM                                 
001420             INDEXED BY IX-MOV.                                           
001430         10  TAB-MOV-NUM         PIC 9(07).                               
001440         10  TAB-MOV-TIPO        PIC X(01).                               
001450         10  TAB-MOV-CTA-NUM     PIC 9(05).                               
001460         10  TAB-MOV-CTA-DESTINO PIC 9(05).                               
001470         10  TAB-MOV-CAT-NUM     PIC 9(05).                               
001480         10  TAB-MOV-IMPORTE     PIC S9(08)V99.                           
001490         10  TAB-MOV-IMPORTE-R REDEFINES TAB-MOV-IMPORTE.                  
001500            15  TAB-MOV-IMP-ENT     PIC S9(08).                           
001510            15  TAB-MOV-IMP-DEC     PIC 9(02).                            
001520                                                                          
001530 01  WS-CONTADORES.                                                       
001540     05  WS-CONT-LEIDOS          PIC S9(07) COMP VALUE ZERO.              
001550     05  WS-CONT-ACEPT           PIC S9(07) COMP VALUE ZERO.              
001560     05  WS-CONT-RECHAZ          PIC S9(07) COMP VALUE ZERO.              
001570                                                                          
001580 01  WS-LINEA-CONTADORES         PIC X(60).                               
001590 01  WS-LINEA-CONTADORES-R REDEFINES WS-LINEA-CONTADORES.                 
001600     05  WS-LC-ETQ1              PIC X(18).                               
001610     05  WS-LC-LEIDOS            PIC ZZZ,ZZ9.                             
001620     05  FILLER                  PIC X(02).                               
001630     05  WS-LC-ETQ2              PIC X(10).                               
001640     05  WS-LC-ACEPT             PIC ZZZ,ZZ9.                             
001650     05  FILLER                  PIC X(02).                               
001660     05  WS-LC-ETQ3              PIC X(10).                               
001670     05  WS-LC-RECHAZ            PIC ZZZ,ZZ9.                             
001680     05  FILLER                  PIC X(09).                               
001690                                                                          
001700 01  WS-BANDERAS.                                                         
001710     05  WS-FIN-MOVTRAN          PIC X(01) VALUE 'N'.                     
001720         88  HAY-FIN-MOVTRAN          VALUE 'Y'.                          
001730     05  WS-RECHAZADO            PIC X(01) VALUE 'N'.                     
001740         88  MOV-RECHAZADO            VALUE 'Y'.                          
001750     05  WS-MOTIVO-RECHAZO       PIC X(40).                               
001760                                                                          
001770 01  WS-MOV-PREVIO.                                                       
001780     05  WSM-EXISTE              PIC X(01) VALUE 'N'.                     
001790         88  MOV-PREVIO-EXISTE        VALUE 'Y'.                          
001800     05  WSM-TIPO                PIC X(01).                               
001810     05  WSM-CTA-NUM             PIC 9(05).                               
001820     05  WSM-CTA-DESTINO         PIC 9(05).                               
001830     05  WSM-CAT-NUM             PIC 9(05).                               
001840     05  WSM-IMPORTE             PIC S9(08)V99.                           
001850     05  WSM-IMPORTE-R REDEFINES WSM-IMPORTE.                              
001860        10  WSM-IMPORTE-ENT     PIC S9(08).                               
001870        10  WSM-IMPORTE-DEC     PIC 9(02).                                
001880     05  WSM-INDICE              PIC S9(04) COMP.                         
001890                                                                          
001900 01  WS-IDX-ORIGEN               PIC S9(04) COMP.                         
001910 01  WS-IDX-DESTINO              PIC S9(04) COMP.                         
001920 01  WS-IDX-CATEGOR              PIC S9(04) COMP.                         
001930 01  WS-IDX-BUSQUEDA             PIC S9(04) COMP.                         
001940                                                                          
001950 LINKAGE SECTION.                                                         
001960                                                                          
001970 PROCEDURE DIVISION.                                                      
001980 100-PRINCIPAL SECTION.                                                   
001990     PERFORM 200-ABRIR-FICHEROS THRU 200-EXIT.                            
002000     PERFORM 300-CARGAR-CUENTAS THRU 300-EXIT.                            
002010     PERFORM 400-CARGAR-CATEGORIAS THRU 400-EXIT.                         
002020     PERFORM 500-PROCESAR-MOVIMIENTOS THRU 500-EXIT.                      
002030     PERFORM 600-VOLCAR-CUENTAS THRU 600-EXIT.                            
002040     PERFORM 700-ESCRIBIR-CONTADORES THRU 700-EXIT.                       
002050     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                           
002060     STOP RUN.                                                            
002070 100-EXIT.                                                                
002080     EXIT.                                                                
002090                                                                          
002100 200-ABRIR-FICHEROS.                                                      
002110     OPEN INPUT  CUENTAS                                                  
002120     OPEN INPUT  CATEGOR                                                  
002130     OPEN INPUT  MOVTRAN                                                  
002140     OPEN OUTPUT RECHAZOS                                                 
002150     OPEN OUTPUT REGMOV                                                   
002160     OPEN OUTPUT CTASAL.                                                  
002170 200-EXIT.                                                                
002180     EXIT.                                                                
002190                                                                          
002200* CARGA EL MAESTRO DE CUENTAS EN LA TABLA-CUENTAS. SE CONFIA EN           
002210* QUE EL FICHERO LLEGA YA ORDENADO POR CTA-NUM (COMO EN TODOS             
002220* LOS MAESTROS DE ESTA APLICACION).                                       
002230 300-CARGAR-CUENTAS.                                                      
002240     MOVE ZERO TO WS-NUM-CUENTAS.                                         
002250 300-LEER.                                                                
002260     READ CUENTAS                                                         
002270         AT END GO TO 300-EXIT.                                           
002280     ADD 1 TO WS-NUM-CUENTAS.                                             
002290     SET IX-CTA TO WS-NUM-CUENTAS.                                        
002300     MOVE CTA-NUM      TO TAB-CTA-NUM(IX-CTA).                            
002310     MOVE CTA-NOMBRE   TO TAB-CTA-NOMBRE(IX-CTA).                         
002320     MOVE CTA-SALDO    TO TAB-CTA-SALDO(IX-CTA).                          
002330     MOVE CTA-IND-SISTEMA TO TAB-CTA-SISTEMA(IX-CTA).                     
002340     GO TO 300-LEER.                                                      
002350 300-EXIT.                                                                
002360     EXIT.                                                                
002370                                                                          
002380 400-CARGAR-CATEGORIAS.                                                   
002390     MOVE ZERO TO WS-NUM-CATEGOR.                                         
002400 400-LEER.                                                                
002410     READ CATEGOR                                                         
002420         AT END GO TO 400-EXIT.                                           
002430     ADD 1 TO WS-NUM-CATEGOR.                                             
002440     SET IX-CAT TO WS-NUM-CATEGOR.                                        
002450     MOVE CAT-NUM    TO TAB-CAT-NUM(IX-CAT).                              
002460     MOVE CAT-NOMBRE TO TAB-CAT-NOMBRE(IX-CAT).                           
002470     GO TO 400-LEER.                                                      
002480 400-EXIT.                                                                
002490     EXIT.                                                                
002500                                                                          
002510 500-PROCESAR-MOVIMIENTOS.                                                
002520     MOVE ZERO TO WS-NUM-MOVS.                                            
002530 500-LEER-MOV.                                                            
002540     READ MOVTRAN                                                         
002550         AT END GO TO 500-EXIT.                                           
002560     ADD 1 TO WS-CONT-LEIDOS.                                             
002570                                                                          
002580     MOVE 'N' TO WS-RECHAZADO.                                            
002590     MOVE SPACES TO WS-MOTIVO-RECHAZO.                                    
002600                                                                          
002610     EVALUATE TRUE                                                        
002620         WHEN MOV-ES-ALTA                                                 
002630             PERFORM 510-VALIDAR-ALTA THRU 510-EXIT                       
002640         WHEN MOV-ES-CAMBIO                                               
002650             PERFORM 520-VALIDAR-CAMBIO THRU 520-EXIT                     
002660         WHEN MOV-ES-BAJA                                                 
002670             PERFORM 530-VALIDAR-BAJA THRU 530-EXIT                       
002680         WHEN OTHER                                                       
002690             MOVE 'Y' TO WS-RECHAZADO                                     
002700             MOVE 'ACCION DE MOVIMIENTO NO VALIDA'                        
002710                 TO WS-MOTIVO-RECHAZO                                     
002720     END-EVALUATE.                                                        
002730                                                                          
002740     IF MOV-RECHAZADO                                                     
002750         PERFORM 560-ESCRIBIR-RECHAZO THRU 560-EXIT                       
002760         ADD 1 TO WS-CONT-RECHAZ                                          
002770     ELSE                                                                 
002780         PERFORM 550-APLICAR-MOVIMIENTO THRU 550-EXIT                     
002790         PERFORM 570-ESCRIBIR-REGISTRO THRU 570-EXIT                      
002800         ADD 1 TO WS-CONT-ACEPT                                           
002810     END-IF.                                                              
002820                                                                          
002830     GO TO 500-LEER-MOV.                                                  
002840 500-EXIT.                                                                
002850     EXIT.                                                                
002860                                                                          
002870* VALIDACIONES COMUNES A GASTO (E), INGRESO (I) Y TRANSFERENCIA           
002880* (T) CUANDO LA ACCION ES ALTA (C).                                       
002890 510-VALIDAR-ALTA.                                                        
002900     MOVE ZERO TO WS-IDX-ORIGEN WS-IDX-DESTINO WS-IDX-CATEGOR.            
002910                                                                          
002920     IF MOV-IMPORTE NOT > ZERO                                            
002930         MOVE 'Y' TO WS-RECHAZADO                                         
002940         MOVE 'IMPORTE DEBE SER MAYOR QUE CERO'                           
002950             TO WS-MOTIVO-RECHAZO                                         
002960         GO TO 510-EXIT                                                   
002970     END-IF.                                                              
002980                                                                          
002990     PERFORM 800-BUSCAR-CUENTA THRU 800-EXIT.                             
003000     IF WS-IDX-BUSQUEDA = ZERO                                            
003010         MOVE 'Y' TO WS-RECHAZADO                                         
003020         MOVE 'CUENTA ORIGEN NO EXISTE'                                   
003030             TO WS-MOTIVO-RECHAZO                                         
003040         GO TO 510-EXIT                                                   
003050     END-IF.                                                              
003060     MOVE WS-IDX-BUSQUEDA TO WS-IDX-ORIGEN.                               
003070                                                                          
003080     IF MOV-ES-GASTO OR MOV-ES-INGRESO                                    
003090         IF TAB-CTA-SISTEMA(WS-IDX-ORIGEN) = 'Y'                          
003100             MOVE 'Y' TO WS-RECHAZADO                                     
003110             MOVE 'CUENTA DE SISTEMA NO ADMITE GASTO/INGRESO'             
003120                 TO WS-MOTIVO-RECHAZO                                     
003130             GO TO 510-EXIT                                               
003140         END-IF                                                           
003150     END-IF.                                                              
003160                                                                          
003170     IF MOV-ES-GASTO                                                      
003180         MOVE MOV-CAT-NUM TO WS-IDX-BUSQUEDA                              
003190         SEARCH ALL TAB-CAT                                               
003200             AT END                                                       
003210                 MOVE 'Y' TO WS-RECHAZADO                                 
003220                 MOVE 'CATEGORIA NO EXISTE'                               
003230                     TO WS-MOTIVO-RECHAZO                                 
003240                 GO TO 510-EXIT                                           
003250             WHEN TAB-CAT-NUM(IX-CAT) = MOV-CAT-NUM                       
003260                 SET WS-IDX-CATEGOR TO IX-CAT                             
003270         END-SEARCH                                                       
003280     END-IF.                                                              
003290                                                                          
003300     IF MOV-ES-TRANSF                                                     
003310         IF MOV-CTA-NUM = MOV-CTA-DESTINO                                 
003320             MOVE 'Y' TO WS-RECHAZADO                                     
003330             MOVE 'CUENTA ORIGEN Y DESTINO IGUALES'                       
003340                 TO WS-MOTIVO-RECHAZO                                     
003350             GO TO 510-EXIT                                               
003360         END-IF                                                           
003370                                                                          
003380         MOVE MOV-CTA-DESTINO TO WS-IDX-BUSQUEDA                          
003390         SEARCH ALL TAB-CTA                                               
003400             AT END                                                       
003410                 MOVE 'Y' TO WS-RECHAZADO                                 
003420                 MOVE 'CUENTA DESTINO NO EXISTE'                          
003430                     TO WS-MOTIVO-RECHAZO                                 
003440                 GO TO 510-EXIT                                           
003450             WHEN TAB-CTA-NUM(IX-CTA) = MOV-CTA-DESTINO                   
003460                 SET WS-IDX-DESTINO TO IX-CTA                             
003470         END-SEARCH                                                       
003480                                                                          
003490         IF TAB-CTA-SISTEMA(WS-IDX-DESTINO) = 'Y'                         
003500             MOVE 'Y' TO WS-RECHAZADO                                     
003510             MOVE 'CUENTA DESTINO NO PUEDE SER DE SISTEMA'                
003520                 TO WS-MOTIVO-RECHAZO                                     
003530             GO TO 510-EXIT                                               
003540         END-IF                                                           
003550                                                                          
003560         IF TAB-CTA-SISTEMA(WS-IDX-ORIGEN) NOT = 'Y'                      
003570             IF TAB-CTA-SALDO(WS-IDX-ORIGEN) < MOV-IMPORTE                
003580                 MOVE 'Y' TO WS-RECHAZADO                                 
003590                 MOVE 'SALDO INSUFICIENTE'                                
003600                     TO WS-MOTIVO-RECHAZO                                 
003610                 GO TO 510-EXIT                                           
003620             END-IF                                                       
003630         END-IF                                                           
003640     END-IF.                                                              
003650 510-EXIT.                                                                
003660     EXIT.                                                                
003670                                                                          
003680* UNA ACCION DE CAMBIO (U) LOCALIZA LA VERSION ANTERIOR DEL               
003690* MOVIMIENTO, LA REVIERTE, VALIDA LA NUEVA VERSION IGUAL QUE UN           
003700* ALTA Y, SI SE RECHAZA, RESTAURA EL EFECTO ANTERIOR PARA QUE             
003710* EL SISTEMA QUEDE EXACTAMENTE COMO ESTABA (TICKET GP-0231).              
003720 520-VALIDAR-CAMBIO.                                                      
003730     MOVE MOV-NUM TO WS-IDX-BUSQUEDA.                                     
003740     SEARCH ALL TAB-MOV                                                   
003750         AT END                                                           
003760             MOVE 'Y' TO WS-RECHAZADO                                     
003770             MOVE 'MOVIMIENTO A CAMBIAR NO EXISTE'                        
003780                 TO WS-MOTIVO-RECHAZO                                     
003790             GO TO 520-EXIT                                               
003800         WHEN TAB-MOV-NUM(IX-MOV) = MOV-NUM                               
003810             SET WSM-INDICE TO IX-MOV                                     
003820     END-SEARCH.                                                          
003830                                                                          
003840     IF TAB-MOV-TIPO(WSM-INDICE) NOT = MOV-TIPO                           
003850         MOVE 'Y' TO WS-RECHAZADO                                         
003860         MOVE 'EL TIPO DE MOVIMIENTO NO COINCIDE'                         
003870             TO WS-MOTIVO-RECHAZO                                         
003880         GO TO 520-EXIT                                                   
003890     END-IF.                                                              
003900                                                                          
003910     MOVE 'Y'                           TO WSM-EXISTE.                    
003920     MOVE TAB-MOV-TIPO(WSM-INDICE)       TO WSM-TIPO.                     
003930     MOVE TAB-MOV-CTA-NUM(WSM-INDICE)    TO WSM-CTA-NUM.                  
003940     MOVE TAB-MOV-CTA-DESTINO(WSM-INDICE) TO WSM-CTA-DESTINO.             
003950     MOVE TAB-MOV-CAT-NUM(WSM-INDICE)    TO WSM-CAT-NUM.                  
003960     MOVE TAB-MOV-IMPORTE(WSM-INDICE)    TO WSM-IMPORTE.                  
003970                                                                          
003980     PERFORM 540-REVERTIR-PREVIO THRU 540-EXIT.                           
003990                                                                          
004000     PERFORM 510-VALIDAR-ALTA THRU 510-EXIT.                              
004010                                                                          
004020     IF MOV-RECHAZADO                                                     
004030         PERFORM 545-REAPLICAR-PREVIO THRU 545-EXIT                       
004040     END-IF.                                                              
004050 520-EXIT.                                                                
004060     EXIT.                                                                
004070                                                                          
004080 530-VALIDAR-BAJA.                                                        
004090     MOVE MOV-NUM TO WS-IDX-BUSQUEDA.                                     
004100     SEARCH ALL TAB-MOV                                                   
004110         AT END                                                           
004120             MOVE 'Y' TO WS-RECHAZADO                                     
004130             MOVE 'MOVIMIENTO A ELIMINAR NO EXISTE'                       
004140                 TO WS-MOTIVO-RECHAZO                                     
004150             GO TO 530-EXIT                                               
004160         WHEN TAB-MOV-NUM(IX-MOV) = MOV-NUM                               
004170             SET WSM-INDICE TO IX-MOV                                     
004180     END-SEARCH.                                                          
004190                                                                          
004200     MOVE 'Y'                            TO WSM-EXISTE.                   
004210     MOVE TAB-MOV-TIPO(WSM-INDICE)        TO WSM-TIPO.                    
004220     MOVE TAB-MOV-CTA-NUM(WSM-INDICE)     TO WSM-CTA-NUM.                 
004230     MOVE TAB-MOV-CTA-DESTINO(WSM-INDICE) TO WSM-CTA-DESTINO.             
004240     MOVE TAB-MOV-CAT-NUM(WSM-INDICE)     TO WSM-CAT-NUM.                 
004250     MOVE TAB-MOV-IMPORTE(WSM-INDICE)     TO WSM-IMPORTE.                 
004260                                                                          
004270     PERFORM 540-REVERTIR-PREVIO THRU 540-EXIT.                           
004280 530-EXIT.                                                                
004290     EXIT.                                                                
004300                                                                          
004310* REVIERTE EL EFECTO DE BALANCE DE LA VERSION GUARDADA EN                 
004320* WS-MOV-PREVIO (USADO POR CAMBIO Y BAJA).                                
004330 540-REVERTIR-PREVIO.                                                     
004340     MOVE WSM-CTA-NUM TO WS-IDX-BUSQUEDA.                                 
004350     SEARCH ALL TAB-CTA                                                   
004360         AT END NEXT SENTENCE                                             
004370         WHEN TAB-CTA-NUM(IX-CTA) = WSM-CTA-NUM                           
004380             SET WS-IDX-ORIGEN TO IX-CTA                                  
004390     END-SEARCH.                                                          
004400                                                                          
004410     EVALUATE TRUE                                                        
004420         WHEN WSM-TIPO = 'E'                                              
004430             ADD WSM-IMPORTE TO TAB-CTA-SALDO(WS-IDX-ORIGEN)              
004440         WHEN WSM-TIPO = 'I'                                              
004450             SUBTRACT WSM-IMPORTE                                         
004460                 FROM TAB-CTA-SALDO(WS-IDX-ORIGEN)                        
004470         WHEN WSM-TIPO = 'T'                                              
004480             ADD WSM-IMPORTE TO TAB-CTA-SALDO(WS-IDX-ORIGEN)              
004490             MOVE WSM-CTA-DESTINO TO WS-IDX-BUSQUEDA                      
004500             SEARCH ALL TAB-CTA                                           
004510                 AT END NEXT SENTENCE                                     
004520                 WHEN TAB-CTA-NUM(IX-CTA) = WSM-CTA-DESTINO               
004530                     SET WS-IDX-DESTINO TO IX-CTA                         
004540             END-SEARCH                                                   
004550             SUBTRACT WSM-IMPORTE                                         
004560                 FROM TAB-CTA-SALDO(WS-IDX-DESTINO)                       
004570     END-EVALUATE.                                                        
004580 540-EXIT.                                                                
004590     EXIT.                                                                
004600                                                                          
004610* RE-APLICA EL EFECTO PREVIO CUANDO EL CAMBIO PROPUESTO FUE               
004620* RECHAZADO, PARA QUE LOS SALDOS QUEDEN COMO ANTES DEL INTENTO.           
004630 545-REAPLICAR-PREVIO.                                                    
004640     EVALUATE TRUE                                                        
004650         WHEN WSM-TIPO = 'E'                                              
004660             SUBTRACT WSM-IMPORTE                                         
004670                 FROM TAB-CTA-SALDO(WS-IDX-ORIGEN)                        
004680         WHEN WSM-TIPO = 'I'                                              
004690             ADD WSM-IMPORTE TO TAB-CTA-SALDO(WS-IDX-ORIGEN)              
004700         WHEN WSM-TIPO = 'T'                                              
004710             SUBTRACT WSM-IMPORTE                                         
004720                 FROM TAB-CTA-SALDO(WS-IDX-ORIGEN)                        
004730             ADD WSM-IMPORTE TO TAB-CTA-SALDO(WS-IDX-DESTINO)             
004740     END-EVALUATE.                                                        
004750 545-EXIT.                                                                
004760     EXIT.                                                                
004770                                                                          
004780* APLICA EL EFECTO DE SALDO DE UNA ALTA O DE LA NUEVA VERSION             
004790* DE UN CAMBIO AHORA VALIDADO, Y ACTUALIZA/INSERTA LA TABLA DE            
004800* MOVIMIENTOS ALMACENADOS.                                                
004810 550-APLICAR-MOVIMIENTO.                                                  
004820* UNA BAJA YA QUEDO REVERTIDA EN EL PARRAFO 540; AQUI SOLO SE             
004830* APLICA EL EFECTO NUEVO CUANDO ES ALTA O EL CAMBIO FUE ACEPTADO.         
004840     IF MOV-ES-BAJA                                                       
004850         GO TO 550-QUITAR-DE-TABLA                                        
004860     END-IF.                                                              
004870     EVALUATE TRUE                                                        
004880         WHEN MOV-ES-GASTO                                                
004890             SUBTRACT MOV-IMPORTE                                         
004900                 FROM TAB-CTA-SALDO(WS-IDX-ORIGEN)                        
004910         WHEN MOV-ES-INGRESO                                              
004920             ADD MOV-IMPORTE TO TAB-CTA-SALDO(WS-IDX-ORIGEN)              
004930         WHEN MOV-ES-TRANSF                                               
004940             SUBTRACT MOV-IMPORTE                                         
004950                 FROM TAB-CTA-SALDO(WS-IDX-ORIGEN)                        
004960             ADD MOV-IMPORTE TO TAB-CTA-SALDO(WS-IDX-DESTINO)             
004970     END-EVALUATE.                                                        
004980                                                                          
004990 550-QUITAR-DE-TABLA.                                                     
005000     IF MOV-ES-BAJA                                                       
005010         PERFORM 555-ELIMINAR-DE-TABLA THRU 555-EXIT                      
005020     ELSE                                                                 
005030         IF MOV-ES-CAMBIO AND MOV-PREVIO-EXISTE                           
005040             PERFORM 558-ACTUALIZAR-EN-TABLA THRU 558-EXIT                
005050         ELSE                                                             
005060             PERFORM 559-INSERTAR-EN-TABLA THRU 559-EXIT                  
005070         END-IF                                                           
005080     END-IF.                                                              
005090                                                                          
005100     MOVE 'N' TO WSM-EXISTE.                                              
005110 550-EXIT.                                                                
005120     EXIT.                                                                
005130                                                                          
005140 555-ELIMINAR-DE-TABLA.                                                   
005150     SET IX-MOV TO WSM-INDICE.                                            
005160     PERFORM 555-DESPLAZAR THRU 555-DESPLAZAR-EXIT                        
005170         UNTIL IX-MOV NOT < WS-NUM-MOVS.                                  
005180     SUBTRACT 1 FROM WS-NUM-MOVS.                                         
005190 555-EXIT.                                                                
005200     EXIT.                                                                
005210                                                                          
005220 555-DESPLAZAR.                                                           
005230     MOVE TAB-MOV(IX-MOV + 1) TO TAB-MOV(IX-MOV).                         
005240     SET IX-MOV UP BY 1.                                                  
005250 555-DESPLAZAR-EXIT.                                                      
005260     EXIT.                                                                
005270                                                                          
005280 558-ACTUALIZAR-EN-TABLA.                                                 
005290     SET IX-MOV TO WSM-INDICE.                                            
005300     MOVE MOV-NUM         TO TAB-MOV-NUM(IX-MOV).                         
005310     MOVE MOV-TIPO        TO TAB-MOV-TIPO(IX-MOV).                        
005320     MOVE MOV-CTA-NUM     TO TAB-MOV-CTA-NUM(IX-MOV).                     
005330     MOVE MOV-CTA-DESTINO TO TAB-MOV-CTA-DESTINO(IX-MOV).                 
005340     MOVE MOV-CAT-NUM     TO TAB-MOV-CAT-NUM(IX-MOV).                     
005350     MOVE MOV-IMPORTE     TO TAB-MOV-IMPORTE(IX-MOV).                     
005360 558-EXIT.                                                                
005370     EXIT.                                                                
005380                                                                          
005390 559-INSERTAR-EN-TABLA.                                                   
005400     ADD 1 TO WS-NUM-MOVS.                                                
005410     SET IX-MOV TO WS-NUM-MOVS.                                           
005420     MOVE MOV-NUM         TO TAB-MOV-NUM(IX-MOV).                         
005430     MOVE MOV-TIPO        TO TAB-MOV-TIPO(IX-MOV).                        
005440     MOVE MOV-CTA-NUM     TO TAB-MOV-CTA-NUM(IX-MOV).                     
005450     MOVE MOV-CTA-DESTINO TO TAB-MOV-CTA-DESTINO(IX-MOV).                 
005460     MOVE MOV-CAT-NUM     TO TAB-MOV-CAT-NUM(IX-MOV).                     
005470     MOVE MOV-IMPORTE     TO TAB-MOV-IMPORTE(IX-MOV).                     
005480 559-EXIT.                                                                
005490     EXIT.                                                                
005500                                                                          
005510 560-ESCRIBIR-RECHAZO.                                                    
005520     MOVE SPACES TO RECHAZO-LINEA.                                        
005530     STRING MOV-NUM         DELIMITED BY SIZE                             
005540            ' - '           DELIMITED BY SIZE                             
005550            WS-MOTIVO-RECHAZO DELIMITED BY SIZE                           
005560            INTO RECHAZO-LINEA.                                           
005570     WRITE RECHAZO-LINEA.                                                 
005580 560-EXIT.                                                                
005590     EXIT.                                                                
005600                                                                          
005610 570-ESCRIBIR-REGISTRO.                                                   
005620     IF NOT MOV-ES-BAJA                                                   
005630         MOVE MOV-REG TO REGMOV-LINEA                                     
005640         WRITE REGMOV-LINEA                                               
005650     END-IF.                                                              
005660 570-EXIT.                                                                
005670     EXIT.                                                                
005680                                                                          
005690 600-VOLCAR-CUENTAS.                                                      
005700     MOVE 1 TO IX-CTA.                                                    
005710     PERFORM 610-VOLCAR-UNA-CUENTA THRU 610-EXIT                          
005720         UNTIL IX-CTA > WS-NUM-CUENTAS.                                   
005730 600-EXIT.                                                                
005740     EXIT.                                                                
005750                                                                          
005760 610-VOLCAR-UNA-CUENTA.                                                   
005770     MOVE TAB-CTA-NUM(IX-CTA)     TO CTA-NUM.                             
005780     MOVE TAB-CTA-NOMBRE(IX-CTA)  TO CTA-NOMBRE.                          
005790     MOVE TAB-CTA-SALDO(IX-CTA)   TO CTA-SALDO.                           
005800     MOVE TAB-CTA-SISTEMA(IX-CTA) TO CTA-IND-SISTEMA.                     
005810     MOVE CTA-REG TO CTASAL-LINEA.                                        
005820     WRITE CTASAL-LINEA.                                                  
005830     SET IX-CTA UP BY 1.                                                  
005840 610-EXIT.                                                                
005850     EXIT.                                                                
005860                                                                          
005870 700-ESCRIBIR-CONTADORES.                                                 
005880     MOVE 'REGISTROS LEIDOS :' TO WS-LC-ETQ1.                             
005890     MOVE WS-CONT-LEIDOS      TO WS-LC-LEIDOS.                            
005900     MOVE 'ACEPTADOS:'        TO WS-LC-ETQ2.                              
005910     MOVE WS-CONT-ACEPT       TO WS-LC-ACEPT.                             
005920     MOVE 'RECHAZADOS:'       TO WS-LC-ETQ3.                              
005930     MOVE WS-CONT-RECHAZ      TO WS-LC-RECHAZ.                            
005940     WRITE RECHAZO-LINEA FROM WS-LINEA-CONTADORES.                        
005950 700-EXIT.                                                                
005960     EXIT.                                                                
005970                                                                          
005980 800-BUSCAR-CUENTA.                                                       
005990* BUSCA LA CUENTA ORIGEN DEL MOVIMIENTO (MOV-CTA-NUM) Y DEJA EL           
006000* INDICE EN WS-IDX-BUSQUEDA (CERO SI NO EXISTE).                          
006010     MOVE ZERO TO WS-IDX-BUSQUEDA.                                        
006020     SEARCH ALL TAB-CTA                                                   
006030         AT END NEXT SENTENCE                                             
006040         WHEN TAB-CTA-NUM(IX-CTA) = MOV-CTA-NUM                           
006050             SET WS-IDX-BUSQUEDA TO IX-CTA                                
006060     END-SEARCH.                                                          
006070 800-EXIT.                                                                
006080     EXIT.                                                                
006090                                                                          
006100 900-CERRAR-FICHEROS.                                                     
006110     CLOSE CUENTAS CATEGOR MOVTRAN RECHAZOS REGMOV CTASAL.                
006120 900-EXIT.                                                                
006130     EXIT.                                                                
