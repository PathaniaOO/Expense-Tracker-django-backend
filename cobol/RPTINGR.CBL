000010*****************************************************************         
000020* PROGRAMA   : RPTINGR                                         *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : PROCESO BATCH (LISTADO)                         *          
000050* DESCRIPCION: TOTAL DE INGRESOS. SUMA LOS MOVIMIENTOS DE TIPO  *         
000060*              INGRESO ACEPTADOS EN REGMOV DENTRO DE LA VENTANA *         
000070*              DE FECHAS Y, SI SE PIDE, DE LA CUENTA INDICADAS  *         
000080*              EN LA TARJETA DE PARAMETROS. IMPRIME UN UNICO    *         
000090*              TOTAL (CERO SI NO HAY MOVIMIENTOS).              *         
000100* ARCHIVOS   : REGMOV(E) PARAM(E) LISTADO(S)                    *         
000110* PROGRAMA(S): NO APLICA                                       *          
000120*-----------------------------------------------------------   *          
000130* HISTORIAL DE CAMBIOS                                          *         
000140* 2012-01-18 LGG  ALTA INICIAL DEL LISTADO                     *          
000150* 1999-02-20 LGG  REVISION DE FIN DE SIGLO: LA VENTANA DE       *         
000160*                 FECHAS PASA A 4 DIGITOS DE ANO EN LA TARJETA  *         
000170* 2015-03-12 MCR  SE AGREGA LA EXPANSION AAAAMM A PRIMER/ULTIMO *         
000180*                 DIA DEL MES (DIA=00 EN LA TARJETA)            *         
000190*****************************************************************         
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID. RPTINGR.                                                     
000220 AUTHOR. L GUTIERREZ.                                                     
000230 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000240 DATE-WRITTEN. 01/18/2012.                                                
000250 DATE-COMPILED.                                                           
000260 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000270                                                                          
000280 ENVIRONMENT DIVISION.                                                    
000290 CONFIGURATION SECTION.                                                   
000300 SPECIAL-NAMES.                                                           
000310     C01 IS TOP-OF-FORM                                                   
000320     SWITCH-1 IS SW-REPROCESO.                                            
000330                                                                          
000340 INPUT-OUTPUT SECTION.                                                    
000350 FILE-CONTROL.                                                            
000360     SELECT REGMOV   ASSIGN TO REGMOV                                     
000370         ORGANIZATION IS LINE SEQUENTIAL                                  
000380         FILE STATUS IS FS-REGMOV.                                        
000390                                                                          
000400     SELECT PARAM    ASSIGN TO PARAM                                      
000410         ORGANIZATION IS LINE SEQUENTIAL                                  
000420         FILE STATUS IS FS-PARAM.                                         
000430                                                                          
000440     SELECT LISTADO  ASSIGN TO LISTADO                                    
000450         ORGANIZATION IS LINE SEQUENTIAL                                  
000460         FILE STATUS IS FS-LISTADO.                                       
000470                                                                          
000480 DATA DIVISION.                                                           
000490 FILE SECTION.                                                            
000500 FD  REGMOV                                                               
000510     LABEL RECORD STANDARD.                                               
000520 COPY MOVREG.                                                             
000530                                                                          
000540 FD  PARAM                                                                
000550     LABEL RECORD STANDARD.                                               
000560 COPY PARMCARD.                                                           
000570                                                                          
000580 FD  LISTADO                                                              
000590     LABEL RECORD STANDARD.                                               
000600 01  LISTADO-LINEA               PIC X(132).                              
000610                                                                          
000620 WORKING-STORAGE SECTION.                                                 
000630 77  FS-REGMOV                   PIC X(02).                               
000640 77  FS-PARAM                    PIC X(02).                               
000650 77  FS-LISTADO                  PIC X(02).                               
000660                                                                          
000670 01  WS-VENTANA.                                                          
000680     05  WS-FEC-INI              PIC 9(08).                               
000690     05  WS-FEC-FIN              PIC 9(08).                               
000700     05  WS-FEC-FIN-R REDEFINES WS-FEC-FIN.                               
000710         10  WS-FF-ANO           PIC 9(04).                               
000720         10  WS-FF-MES           PIC 9(02).                               
000730         10  WS-FF-DIA           PIC 9(02).                               
000740     05  WS-MESES-31 PIC X(12) VALUE                                      
000750         'YNYNYNYNYNYN'.                                                  
000760     05  WS-MESES-31-R REDEFINES WS-MESES-31.                             
000770         10  WS-M31 OCCURS 12 TIMES PIC X(01).                            
000780                                                                          
000790 01  WS-RESTOS-BISIESTO.                                                  
000800     05  WS-R4                   PIC S9(04) COMP.                         
000810     05  WS-R100                 PIC S9(04) COMP.                         
000820     05  WS-R400                 PIC S9(04) COMP.                         
000830     05  WS-COCIENTE             PIC S9(04) COMP.                         
000840                                                                          
000850 01  WS-BANDERA-BISIESTO         PIC X(01) VALUE 'N'.                     
000860     88  ES-BISIESTO                  VALUE 'Y'.                          
000870                                                                          
000880 01  WS-TOTAL-INGRESOS           PIC S9(16)V99 VALUE ZERO.                
000890 01  WS-TOTAL-INGRESOS-R REDEFINES WS-TOTAL-INGRESOS.                     
000900     05  WS-TOT-ING-ENT          PIC S9(16).                              
000910     05  WS-TOT-ING-DEC          PIC 9(02).                               
000920                                                                          
000930 01  WS-CONT-REGISTROS           PIC S9(07) COMP VALUE ZERO.              
000940                                                                          
000950 01  WS-LINEA-TOTAL.                                                      
000960     05  FILLER                  PIC X(25) VALUE                          
000970         'TOTAL DE INGRESOS'.                                             
000980     05  WS-LT-TOTAL             PIC -Z(13)9.99.                          
000990     05  FILLER                  PIC X(90) VALUE SPACES.                  
001000                                                                          
001010 LINKAGE SECTION.                                                         
001020                                                                          
001030 PROCEDURE DIVISION.                                                      
001040 100-PRINCIPAL SECTION.                                                   
001050     PERFORM 200-ABRIR-FICHEROS THRU 200-EXIT.                            
001060     PERFORM 350-LEER-PARAMETROS THRU 350-EXIT.                           
001070     PERFORM 400-ACUMULAR THRU 400-EXIT.                                  
001080     PERFORM 700-IMPRIMIR THRU 700-EXIT.                                  
001090     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                           
001100     STOP RUN.                                                            
001110 100-EXIT.                                                                
001120     EXIT.                                                                
001130                                                                          
001140 200-ABRIR-FICHEROS.                                                      
001150     OPEN INPUT  REGMOV                                                   
001160     OPEN INPUT  PARAM                                                    
001170     OPEN OUTPUT LISTADO.                                                 
001180 200-EXIT.                                                                
001190     EXIT.                                                                
001200                                                                          
001210 350-LEER-PARAMETROS.                                                     
001220     MOVE ZERO TO WS-FEC-INI WS-FEC-FIN.                                  
001230     READ PARAM                                                           
001240         AT END GO TO 350-EXIT.                                           
001250     PERFORM 370-EXPANDIR-VENTANA THRU 370-EXIT.                          
001260 350-EXIT.                                                                
001270     EXIT.                                                                
001280                                                                          
001290* UN DIA=00 EN LA TARJETA SIGNIFICA QUE SOLO SE DIO AAAAMM; LA            
001300* FECHA INICIAL SE LLEVA AL DIA 1 Y LA FINAL AL ULTIMO DIA DEL            
001310* MES. UN CAMPO A CERO EN LA TARJETA SIGNIFICA "SIN FILTRO".              
001320 370-EXPANDIR-VENTANA.                                                    
001330     IF PARM-FEC-INI = ZERO                                               
001340         MOVE ZERO TO WS-FEC-INI                                          
001350     ELSE                                                                 
001360         IF PARM-INI-DIA = ZERO                                           
001370             COMPUTE WS-FEC-INI =                                         
001380                 (PARM-INI-ANO * 10000) + (PARM-INI-MES * 100) + 1        
001390         ELSE                                                             
001400             MOVE PARM-FEC-INI TO WS-FEC-INI                              
001410         END-IF                                                           
001420     END-IF.                                                              
001430                                                                          
001440     IF PARM-FEC-FIN = ZERO                                               
001450         MOVE 99999999 TO WS-FEC-FIN                                      
001460     ELSE                                                                 
001470         IF PARM-FIN-DIA = ZERO                                           
001480             PERFORM 380-ULTIMO-DIA-MES THRU 380-EXIT                     
001490         ELSE                                                             
001500             MOVE PARM-FEC-FIN TO WS-FEC-FIN                              
001510         END-IF                                                           
001520     END-IF.                                                              
001530 370-EXIT.                                                                
001540     EXIT.                                                                
001550                                                                          
001560 380-ULTIMO-DIA-MES.                                                      
001570     MOVE PARM-FIN-ANO TO WS-FF-ANO.                                      
001580     MOVE PARM-FIN-MES TO WS-FF-MES.                                      
001590     MOVE 31 TO WS-FF-DIA.                                                
001600     IF WS-M31(PARM-FIN-MES) = 'N'                                        
001610         MOVE 30 TO WS-FF-DIA                                             
001620     END-IF.                                                              
001630     IF PARM-FIN-MES = 2                                                  
001640         MOVE 28 TO WS-FF-DIA                                             
001650         PERFORM 390-PROBAR-BISIESTO THRU 390-EXIT                        
001660         IF ES-BISIESTO                                                   
001670             MOVE 29 TO WS-FF-DIA                                         
001680         END-IF                                                           
001690     END-IF.                                                              
001700     MOVE WS-FEC-FIN-R TO WS-FEC-FIN.                                     
001710 380-EXIT.                                                                
001720     EXIT.                                                                
001730                                                                          
001740* ANO BISIESTO: DIVISIBLE ENTRE 4, SALVO LOS SECULARES, QUE SOLO          
001750* LO SON SI ADEMAS SON DIVISIBLES ENTRE 400. SIN FUNCIONES                
001760* INTRINSECAS, EL RESTO SE OBTIENE CON DIVIDE ... REMAINDER.              
001770 390-PROBAR-BISIESTO.                                                     
001780     MOVE 'N' TO WS-BANDERA-BISIESTO.                                     
001790     DIVIDE PARM-FIN-ANO BY 4 GIVING WS-COCIENTE                          
001800         REMAINDER WS-R4.                                                 
001810     IF WS-R4 = ZERO                                                      
001820         DIVIDE PARM-FIN-ANO BY 100 GIVING WS-COCIENTE                    
001830             REMAINDER WS-R100                                            
001840         IF WS-R100 NOT = ZERO                                            
001850             MOVE 'Y' TO WS-BANDERA-BISIESTO                              
001860         ELSE                                                             
001870             DIVIDE PARM-FIN-ANO BY 400 GIVING WS-COCIENTE                
001880                 REMAINDER WS-R400                                        
001890             IF WS-R400 = ZERO                                            
001900                 MOVE 'Y' TO WS-BANDERA-BISIESTO                          
001910             END-IF                                                       
001920         END-IF                                                           
001930     END-IF.                                                              
001940 390-EXIT.                                                                
001950     EXIT.                                                                
001960                                                                          
001970 400-ACUMULAR.                                                            
001980 400-LEER.                                                                
001990     READ REGMOV                                                          
002000         AT END GO TO 400-EXIT.                                           
002010     IF NOT MOV-ES-INGRESO                                                
002020         GO TO 400-LEER                                                   
002030     END-IF.                                                              
002040     IF MOV-FECHA < WS-FEC-INI OR MOV-FECHA > WS-FEC-FIN                  
002050         GO TO 400-LEER                                                   
002060     END-IF.                                                              
002070     IF PARM-CTA-FILTRO NOT = ZERO                                        
002080        AND MOV-CTA-NUM NOT = PARM-CTA-FILTRO                             
002090         GO TO 400-LEER                                                   
002100     END-IF.                                                              
002110     ADD MOV-IMPORTE TO WS-TOTAL-INGRESOS.                                
002120     ADD 1 TO WS-CONT-REGISTROS.                                          
002130     GO TO 400-LEER.                                                      
002140 400-EXIT.                                                                
002150     EXIT.                                                                
002160                                                                          
002170 700-IMPRIMIR.                                                            
002180     MOVE WS-TOTAL-INGRESOS TO WS-LT-TOTAL.                               
002190     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
002200 700-EXIT.                                                                
002210     EXIT.                                                                
002220                                                                          
002230 900-CERRAR-FICHEROS.                                                     
002240     CLOSE REGMOV PARAM LISTADO.                                          
002250 900-EXIT.                                                                
002260     EXIT.                                                                
