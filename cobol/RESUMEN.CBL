000010*****************************************************************         
000020* PROGRAMA   : RESUMEN                                         *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : PROCESO BATCH (LISTADO)                         *          
000050* DESCRIPCION: RESUMEN DE PERIODO. TOTALIZA INGRESOS,           *         
000060*              TRANSFERENCIAS ENTRANTES, INGRESOS MAS           *         
000070*              TRANSFERENCIAS, GASTOS Y NETO DENTRO DE LA       *         
000080*              VENTANA DE FECHAS (POR DEFECTO, EL MES EN        *         
000090*              CURSO) Y, SI SE PIDE, DE LA CUENTA INDICADA EN   *         
000100*              LA TARJETA. A CONTINUACION LISTA EL SALDO ACTUAL *         
000110*              DE CADA CUENTA NO OCULTA, POR ORDEN DE NOMBRE, Y *         
000120*              EL TOTAL DE ESOS SALDOS.                         *         
000130* ARCHIVOS   : CUENTAS(E) REGMOV(E) PARAM(E) LISTADO(S)         *         
000140* PROGRAMA(S): NO APLICA                                       *          
000150*-----------------------------------------------------------   *          
000160* HISTORIAL DE CAMBIOS                                          *         
000170* 2013-05-06 LGG  ALTA INICIAL DEL LISTADO                     *          
000180* 1999-02-20 LGG  REVISION DE FIN DE SIGLO: LA FECHA DEL        *         
000190*                 SISTEMA SE EXPANDE A CUATRO DIGITOS DE ANO    *         
000200*                 (SIGLO 19 SI AA >= 50, SIGLO 20 EN OTRO CASO) *         
000210* 2015-03-12 MCR  SE AGREGA LA EXPANSION AAAAMM A PRIMER/ULTIMO *         
000220*                 DIA DEL MES (DIA=00 EN LA TARJETA)            *         
000230* 2022-09-23 RTZ  SE AMPLIA EL LISTADO DE SALDOS A TODAS LAS    *         
000240*                 CUENTAS NO OCULTAS, ORDENADAS POR NOMBRE      *         
000250*                 (TICKET GP-0284)                              *         
000260*****************************************************************         
000270 IDENTIFICATION DIVISION.                                                 
000280 PROGRAM-ID. RESUMEN.                                                     
000290 AUTHOR. L GUTIERREZ.                                                     
000300 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000310 DATE-WRITTEN. 05/06/2013.                                                
000320 DATE-COMPILED.                                                           
000330 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000340                                                                          
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SPECIAL-NAMES.                                                           
000380     C01 IS TOP-OF-FORM                                                   
000390     SWITCH-1 IS SW-REPROCESO.                                            
000400                                                                          
000410 INPUT-OUTPUT SECTION.                                                    
000420 FILE-CONTROL.                                                            
000430     SELECT CUENTAS  ASSIGN TO CUENTAS                                    
000440         ORGANIZATION IS LINE SEQUENTIAL                                  
000450         FILE STATUS IS FS-CUENTAS.                                       
000460                                                                          
000470     SELECT REGMOV   ASSIGN TO REGMOV                                     
000480         ORGANIZATION IS LINE SEQUENTIAL                                  
000490         FILE STATUS IS FS-REGMOV.                                        
000500                                                                          
000510     SELECT PARAM    ASSIGN TO PARAM                                      
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS FS-PARAM.                                         
000540                                                                          
000550     SELECT LISTADO  ASSIGN TO LISTADO                                    
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS FS-LISTADO.                                       
000580                                                                          
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610 FD  CUENTAS                                                              
000620     LABEL RECORD STANDARD.                                               
000630 COPY CTAREG.                                                             
000640                                                                          
000650 FD  REGMOV                                                               
000660     LABEL RECORD STANDARD.                                               
000670 COPY MOVREG.                                                             
000680                                                                          
000690 FD  PARAM                                                                
000700     LABEL RECORD STANDARD.                                               
000710 COPY PARMCARD.                                                           
000720                                                                          
000730 FD  LISTADO                                                              
000740     LABEL RECORD STANDARD.                                               
000750 01  LISTADO-LINEA               PIC X(132).                              
000760                                                                          
000770 WORKING-STORAGE SECTION.                                                 
000780 77  FS-CUENTAS                  PIC X(02).                               
000790 77  FS-REGMOV                   PIC X(02).                               
000800 77  FS-PARAM                    PIC X(02).                               
000810 77  FS-LISTADO                  PIC X(02).                               
000820                                                                          
000830 78  MAX-CUENTAS                 VALUE 500.                               
000840                                                                          
000850 01  TABLA-CUENTAS.                                                       
000860     05  WS-NUM-CUENTAS          PIC S9(04) COMP VALUE ZERO.              
000870     05  TAB-CTA OCCURS 1 TO 500 TIMES                                    
000880             DEPENDING ON WS-NUM-CUENTAS                                  
000890             ASCENDING KEY IS TAB-CTA-NUM                                 
000900             INDEXED BY IX-CTA.                                           
000910         10  TAB-CTA-NUM         PIC 9(05).                               
000920         10  TAB-CTA-NOMBRE      PIC X(30).                               
000930         10  TAB-CTA-SALDO       PIC S9(10)V99.                           
000940         10  TAB-CTA-SALDO-R REDEFINES TAB-CTA-SALDO.                     
000950             15  TAB-CTA-SALDO-ENT   PIC S9(10).                          
000960             15  TAB-CTA-SALDO-DEC   PIC 9(02).                           
000970         10  TAB-CTA-SISTEMA     PIC X(01).                               
000980                                                                          
000990 01  WS-CTA-SISTEMA-NUM          PIC 9(05) VALUE ZERO.                    
001000                                                                          
001010 01  TABLA-SALDOS.                                                        
001020     05  WS-NUM-SALDOS           PIC S9(04) COMP VALUE ZERO.              
001030     05  TAB-SDO OCCURS 1 TO 500 TIMES                                    
001040             DEPENDING ON WS-NUM-SALDOS                                   
001050             INDEXED BY IX-SDO.                                           
001060         10  SDO-NOMBRE          PIC X(30).                               
001070         10  SDO-SALDO           PIC S9(10)V99.                           
001080                                                                          
001090 01  WS-TEMP-SALDO.                                                       
001100     05  WS-TS-NOMBRE            PIC X(30).                               
001110     05  WS-TS-SALDO             PIC S9(10)V99.                           
001120                                                                          
001130 01  WS-PASADAS-SDO              PIC S9(04) COMP.                         
001140 01  WS-CAMBIOS-SDO              PIC X(01).                               
001150     88  HUBO-CAMBIO-SDO              VALUE 'Y'.                          
001160                                                                          
001170 01  WS-VENTANA.                                                          
001180     05  WS-FEC-INI              PIC 9(08).                               
001190     05  WS-FEC-FIN              PIC 9(08).                               
001200     05  WS-FEC-INI-R REDEFINES WS-FEC-INI.                               
001210         10  WS-FI-ANO           PIC 9(04).                               
001220         10  WS-FI-MES           PIC 9(02).                               
001230         10  WS-FI-DIA           PIC 9(02).                               
001240     05  WS-FEC-FIN-R REDEFINES WS-FEC-FIN.                               
001250         10  WS-FF-ANO           PIC 9(04).                               
001260         10  WS-FF-MES           PIC 9(02).                               
001270         10  WS-FF-DIA           PIC 9(02).                               
001280     05  WS-MESES-31 PIC X(12) VALUE                                      
001290         'YNYNYNYNYNYN'.                                                  
001300     05  WS-MESES-31-R REDEFINES WS-MESES-31.                             
001310         10  WS-M31 OCCURS 12 TIMES PIC X(01).                            
001320                                                                          
001330 01  WS-RESTOS-BISIESTO.                                                  
001340     05  WS-R4                   PIC S9(04) COMP.                         
001350     05  WS-R100                 PIC S9(04) COMP.                         
001360     05  WS-R400                 PIC S9(04) COMP.                         
001370     05  WS-COCIENTE             PIC S9(04) COMP.                         
001380                                                                          
001390 01  WS-BANDERA-BISIESTO         PIC X(01) VALUE 'N'.                     
001400     88  ES-BISIESTO                  VALUE 'Y'.                          
001410                                                                          
001420 01  WS-ANO-PARA-BISIESTO        PIC 9(04).                               
001430                                                                          
001440 01  WS-FECHA-HOY                PIC 9(06).                               
001450 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
001460     05  WS-HOY-AA               PIC 9(02).                               
001470     05  WS-HOY-MM               PIC 9(02).                               
001480     05  WS-HOY-DD               PIC 9(02).                               
001490 01  WS-HOY-ANO-COMPLETO         PIC 9(04).                               
001500                                                                          
001510 01  WS-TOTAL-INGRESO            PIC S9(16)V99 VALUE ZERO.                
001520 01  WS-TOTAL-TRANSF-IN          PIC S9(16)V99 VALUE ZERO.                
001530 01  WS-TOTAL-INGRESO-TRANSF     PIC S9(16)V99 VALUE ZERO.                
001540 01  WS-TOTAL-GASTO              PIC S9(16)V99 VALUE ZERO.                
001550 01  WS-TOTAL-NETO               PIC S9(16)V99 VALUE ZERO.                
001560 01  WS-TOTAL-SALDOS             PIC S9(16)V99 VALUE ZERO.                
001570                                                                          
001580 01  WS-LINEA-CABECERA.                                                   
001590     05  FILLER                  PIC X(17) VALUE                          
001600         'RESUMEN DEL '.                                                  
001610     05  WS-LC-INI               PIC 9(08).                               
001620     05  FILLER                  PIC X(04) VALUE ' AL '.                  
001630     05  WS-LC-FIN               PIC 9(08).                               
001640     05  FILLER                  PIC X(95) VALUE SPACES.                  
001650                                                                          
001660 01  WS-LINEA-TOTAL.                                                      
001670     05  WS-LT-ETIQUETA          PIC X(25).                               
001680     05  WS-LT-IMPORTE           PIC -Z(13)9.99.                          
001690     05  FILLER                  PIC X(90) VALUE SPACES.                  
001700                                                                          
001710 01  WS-LINEA-CTA.                                                        
001720     05  WS-LCT-NOMBRE           PIC X(30).                               
001730     05  FILLER                  PIC X(05) VALUE SPACES.                  
001740     05  WS-LCT-SALDO            PIC -Z(09)9.99.                          
001750     05  FILLER                  PIC X(84) VALUE SPACES.                  
001760                                                                          
001770 01  WS-LINEA-TOTAL-SALDOS.                                               
001780     05  FILLER                  PIC X(25) VALUE                          
001790         'TOTAL BALANCE'.                                                 
001800     05  WS-LTS-IMPORTE          PIC -Z(09)9.99.                          
001810     05  FILLER                  PIC X(94) VALUE SPACES.                  
001820                                                                          
001830 LINKAGE SECTION.                                                         
001840                                                                          
001850 PROCEDURE DIVISION.                                                      
001860 100-PRINCIPAL SECTION.                                                   
001870     PERFORM 200-ABRIR-FICHEROS THRU 200-EXIT.                            
001880     PERFORM 300-CARGAR-CUENTAS THRU 300-EXIT.                            
001890     PERFORM 350-LEER-PARAMETROS THRU 350-EXIT.                           
001900     PERFORM 400-ACUMULAR-MOVIMIENTOS THRU 400-EXIT.                      
001910     PERFORM 450-CALCULAR-TOTALES THRU 450-EXIT.                          
001920     PERFORM 460-FORMAR-LISTA-SALDOS THRU 460-EXIT.                       
001930     PERFORM 500-ORDENAR-SALDOS THRU 500-EXIT.                            
001940     PERFORM 700-IMPRIMIR THRU 700-EXIT.                                  
001950     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                           
001960     STOP RUN.                                                            
001970 100-EXIT.                                                                
001980     EXIT.                                                                
001990                                                                          
002000 200-ABRIR-FICHEROS.                                                      
002010     OPEN INPUT  CUENTAS                                                  
002020     OPEN INPUT  REGMOV                                                   
002030     OPEN INPUT  PARAM                                                    
002040     OPEN OUTPUT LISTADO.                                                 
002050 200-EXIT.                                                                
002060     EXIT.                                                                
002070                                                                          
002080* CARGA EL MAESTRO DE CUENTAS COMPLETO EN TABLA ASCENDENTE POR            
002090* NUMERO Y LOCALIZA DE PASO LA CUENTA OCULTA DE SISTEMA, SI LA            
002100* HAY, PARA RECONOCER LAS TRANSFERENCIAS ENTRANTES.                       
002110 300-CARGAR-CUENTAS.                                                      
002120     MOVE ZERO TO WS-NUM-CUENTAS.                                         
002130     MOVE ZERO TO WS-CTA-SISTEMA-NUM.                                     
002140 300-LEER.                                                                
002150     READ CUENTAS                                                         
002160         AT END GO TO 300-EXIT.                                           
002170     ADD 1 TO WS-NUM-CUENTAS.                                             
002180     SET IX-CTA TO WS-NUM-CUENTAS.                                        
002190     MOVE CTA-NUM          TO TAB-CTA-NUM(IX-CTA).                        
002200     MOVE CTA-NOMBRE       TO TAB-CTA-NOMBRE(IX-CTA).                     
002210     MOVE CTA-SALDO        TO TAB-CTA-SALDO(IX-CTA).                      
002220     MOVE CTA-IND-SISTEMA  TO TAB-CTA-SISTEMA(IX-CTA).                    
002230     IF CTA-ES-SISTEMA                                                    
002240         MOVE CTA-NUM TO WS-CTA-SISTEMA-NUM                               
002250     END-IF.                                                              
002260     GO TO 300-LEER.                                                      
002270 300-EXIT.                                                                
002280     EXIT.                                                                
002290                                                                          
002300* SI LA TARJETA NO TRAE VENTANA, SE TOMA POR DEFECTO EL MES EN            
002310* CURSO (PRIMERO A ULTIMO DIA), A PARTIR DE LA FECHA DEL SISTEMA          
002320* EXPANDIDA A CUATRO DIGITOS DE ANO.                                      
002330 350-LEER-PARAMETROS.                                                     
002340     MOVE ZERO TO WS-FEC-INI WS-FEC-FIN.                                  
002350     MOVE ZERO TO PARM-CTA-FILTRO.                                        
002360     READ PARAM                                                           
002370         AT END GO TO 360-SIN-TARJETA.                                    
002380     IF PARM-FEC-INI = ZERO AND PARM-FEC-FIN = ZERO                       
002390         GO TO 360-SIN-TARJETA                                            
002400     END-IF.                                                              
002410     PERFORM 370-EXPANDIR-VENTANA THRU 370-EXIT.                          
002420     GO TO 350-EXIT.                                                      
002430 360-SIN-TARJETA.                                                         
002440     PERFORM 380-VENTANA-MES-ACTUAL THRU 380-EXIT.                        
002450 350-EXIT.                                                                
002460     EXIT.                                                                
002470                                                                          
002480* UN DIA=00 EN LA TARJETA SIGNIFICA QUE SOLO SE DIO AAAAMM; LA            
002490* FECHA INICIAL SE LLEVA AL DIA 1 Y LA FINAL AL ULTIMO DIA DEL            
002500* MES. UN CAMPO A CERO EN LA TARJETA SIGNIFICA "SIN FILTRO".              
002510 370-EXPANDIR-VENTANA.                                                    
002520     IF PARM-FEC-INI = ZERO                                               
002530         MOVE ZERO TO WS-FEC-INI                                          
002540     ELSE                                                                 
002550         IF PARM-INI-DIA = ZERO                                           
002560             COMPUTE WS-FEC-INI =                                         
002570                 (PARM-INI-ANO * 10000) + (PARM-INI-MES * 100) + 1        
002580         ELSE                                                             
002590             MOVE PARM-FEC-INI TO WS-FEC-INI                              
002600         END-IF                                                           
002610     END-IF.                                                              
002620                                                                          
002630     IF PARM-FEC-FIN = ZERO                                               
002640         MOVE 99999999 TO WS-FEC-FIN                                      
002650     ELSE                                                                 
002660         IF PARM-FIN-DIA = ZERO                                           
002670             MOVE PARM-FIN-ANO TO WS-ANO-PARA-BISIESTO                    
002680             MOVE PARM-FIN-ANO TO WS-FF-ANO                               
002690             MOVE PARM-FIN-MES TO WS-FF-MES                               
002700             PERFORM 390-ULTIMO-DIA-MES THRU 390-EXIT                     
002710             MOVE WS-FEC-FIN-R TO WS-FEC-FIN                              
002720         ELSE                                                             
002730             MOVE PARM-FEC-FIN TO WS-FEC-FIN                              
002740         END-IF                                                           
002750     END-IF.                                                              
002760 370-EXIT.                                                                
002770     EXIT.                                                                
002780                                                                          
002790* VENTANA POR DEFECTO: PRIMER DIA DEL MES EN CURSO A SU ULTIMO            
002800* DIA, SEGUN LA FECHA DEL SISTEMA. LOS DOS DIGITOS DE ANO DEL             
002810* RELOJ SE EXPANDEN A CUATRO: SIGLO 20 SI AA < 50, SIGLO 19 EN            
002820* OTRO CASO.                                                              
002830 380-VENTANA-MES-ACTUAL.                                                  
002840     ACCEPT WS-FECHA-HOY FROM DATE.                                       
002850     IF WS-HOY-AA < 50                                                    
002860         COMPUTE WS-HOY-ANO-COMPLETO = 2000 + WS-HOY-AA                   
002870     ELSE                                                                 
002880         COMPUTE WS-HOY-ANO-COMPLETO = 1900 + WS-HOY-AA                   
002890     END-IF.                                                              
002900     COMPUTE WS-FEC-INI =                                                 
002910         (WS-HOY-ANO-COMPLETO * 10000) + (WS-HOY-MM * 100) + 1.           
002920     MOVE WS-HOY-ANO-COMPLETO TO WS-ANO-PARA-BISIESTO.                    
002930     MOVE WS-HOY-ANO-COMPLETO TO WS-FF-ANO.                               
002940     MOVE WS-HOY-MM           TO WS-FF-MES.                               
002950     PERFORM 390-ULTIMO-DIA-MES THRU 390-EXIT.                            
002960     MOVE WS-FEC-FIN-R TO WS-FEC-FIN.                                     
002970 380-EXIT.                                                                
002980     EXIT.                                                                
002990                                                                          
003000 390-ULTIMO-DIA-MES.                                                      
003010     MOVE 31 TO WS-FF-DIA.                                                
003020     IF WS-M31(WS-FF-MES) = 'N'                                           
003030         MOVE 30 TO WS-FF-DIA                                             
003040     END-IF.                                                              
003050     IF WS-FF-MES = 2                                                     
003060         MOVE 28 TO WS-FF-DIA                                             
003070         PERFORM 395-PROBAR-BISIESTO THRU 395-EXIT                        
003080         IF ES-BISIESTO                                                   
003090             MOVE 29 TO WS-FF-DIA                                         
003100         END-IF                                                           
003110     END-IF.                                                              
003120 390-EXIT.                                                                
003130     EXIT.                                                                
003140                                                                          
003150* ANO BISIESTO: DIVISIBLE ENTRE 4, SALVO LOS SECULARES, QUE SOLO          
003160* LO SON SI ADEMAS SON DIVISIBLES ENTRE 400. SIN FUNCIONES                
003170* INTRINSECAS, EL RESTO SE OBTIENE CON DIVIDE ... REMAINDER.              
003180 395-PROBAR-BISIESTO.                                                     
003190     MOVE 'N' TO WS-BANDERA-BISIESTO.                                     
003200     DIVIDE WS-ANO-PARA-BISIESTO BY 4 GIVING WS-COCIENTE                  
003210         REMAINDER WS-R4.                                                 
003220     IF WS-R4 = ZERO                                                      
003230         DIVIDE WS-ANO-PARA-BISIESTO BY 100 GIVING WS-COCIENTE            
003240             REMAINDER WS-R100                                            
003250         IF WS-R100 NOT = ZERO                                            
003260             MOVE 'Y' TO WS-BANDERA-BISIESTO                              
003270         ELSE                                                             
003280             DIVIDE WS-ANO-PARA-BISIESTO BY 400                           
003290                 GIVING WS-COCIENTE REMAINDER WS-R400                     
003300             IF WS-R400 = ZERO                                            
003310                 MOVE 'Y' TO WS-BANDERA-BISIESTO                          
003320             END-IF                                                       
003330         END-IF                                                           
003340     END-IF.                                                              
003350 395-EXIT.                                                                
003360     EXIT.                                                                
003370                                                                          
003380* RECORRE REGMOV Y ACUMULA INGRESOS, GASTOS Y TRANSFERENCIAS              
003390* ENTRANTES (LAS QUE SALEN DE LA CUENTA DE SISTEMA) DENTRO DE LA          
003400* VENTANA Y, SI SE PIDIO, DE LA CUENTA INDICADA EN LA TARJETA.            
003410 400-ACUMULAR-MOVIMIENTOS.                                                
003420 400-LEER.                                                                
003430     READ REGMOV                                                          
003440         AT END GO TO 400-EXIT.                                           
003450     IF MOV-FECHA < WS-FEC-INI OR MOV-FECHA > WS-FEC-FIN                  
003460         GO TO 400-LEER                                                   
003470     END-IF.                                                              
003480     IF MOV-ES-INGRESO                                                    
003490         IF PARM-CTA-FILTRO = ZERO                                        
003500            OR MOV-CTA-NUM = PARM-CTA-FILTRO                              
003510             ADD MOV-IMPORTE TO WS-TOTAL-INGRESO                          
003520         END-IF                                                           
003530     END-IF.                                                              
003540     IF MOV-ES-GASTO                                                      
003550         IF PARM-CTA-FILTRO = ZERO                                        
003560            OR MOV-CTA-NUM = PARM-CTA-FILTRO                              
003570             ADD MOV-IMPORTE TO WS-TOTAL-GASTO                            
003580         END-IF                                                           
003590     END-IF.                                                              
003600     IF MOV-ES-TRANSF AND MOV-CTA-NUM = WS-CTA-SISTEMA-NUM                
003610         IF PARM-CTA-FILTRO = ZERO                                        
003620            OR MOV-CTA-DESTINO = PARM-CTA-FILTRO                          
003630             ADD MOV-IMPORTE TO WS-TOTAL-TRANSF-IN                        
003640         END-IF                                                           
003650     END-IF.                                                              
003660     GO TO 400-LEER.                                                      
003670 400-EXIT.                                                                
003680     EXIT.                                                                
003690                                                                          
003700 450-CALCULAR-TOTALES.                                                    
003710     ADD WS-TOTAL-INGRESO WS-TOTAL-TRANSF-IN                              
003720         GIVING WS-TOTAL-INGRESO-TRANSF.                                  
003730     COMPUTE WS-TOTAL-NETO =                                              
003740         WS-TOTAL-INGRESO-TRANSF - WS-TOTAL-GASTO.                        
003750 450-EXIT.                                                                
003760     EXIT.                                                                
003770                                                                          
003780* CONSTRUYE LA LISTA DE SALDOS A PARTIR DE LA TABLA DE CUENTAS,           
003790* DESCARTANDO LA CUENTA OCULTA DE SISTEMA.                                
003800 460-FORMAR-LISTA-SALDOS.                                                 
003810     MOVE ZERO TO WS-NUM-SALDOS.                                          
003820     MOVE ZERO TO WS-TOTAL-SALDOS.                                        
003830     IF WS-NUM-CUENTAS = ZERO                                             
003840         GO TO 460-EXIT                                                   
003850     END-IF.                                                              
003860     MOVE 1 TO WS-PASADAS-SDO.                                            
003870     PERFORM 465-COPIAR-UNA THRU 465-EXIT                                 
003880         VARYING WS-PASADAS-SDO FROM 1 BY 1                               
003890         UNTIL WS-PASADAS-SDO > WS-NUM-CUENTAS.                           
003900 460-EXIT.                                                                
003910     EXIT.                                                                
003920                                                                          
003930 465-COPIAR-UNA.                                                          
003940     SET IX-CTA TO WS-PASADAS-SDO.                                        
003950     IF TAB-CTA-SISTEMA(IX-CTA) NOT = 'Y'                                 
003960         ADD 1 TO WS-NUM-SALDOS                                           
003970         SET IX-SDO TO WS-NUM-SALDOS                                      
003980         MOVE TAB-CTA-NOMBRE(IX-CTA) TO SDO-NOMBRE(IX-SDO)                
003990         MOVE TAB-CTA-SALDO(IX-CTA)  TO SDO-SALDO(IX-SDO)                 
004000         ADD TAB-CTA-SALDO(IX-CTA)   TO WS-TOTAL-SALDOS                   
004010     END-IF.                                                              
004020 465-EXIT.                                                                
004030     EXIT.                                                                
004040                                                                          
004050* ORDENA LA LISTA DE SALDOS POR NOMBRE CON UN PASE DE BURBUJA             
004060* FUERA DE LINEA; EN ESTA CASA NO SE USA EL VERBO SORT.                   
004070 500-ORDENAR-SALDOS.                                                      
004080     IF WS-NUM-SALDOS > 1                                                 
004090         MOVE 'Y' TO WS-CAMBIOS-SDO                                       
004100         PERFORM 510-PASADA THRU 510-EXIT                                 
004110             UNTIL NOT HUBO-CAMBIO-SDO                                    
004120     END-IF.                                                              
004130 500-EXIT.                                                                
004140     EXIT.                                                                
004150                                                                          
004160 510-PASADA.                                                              
004170     MOVE 'N' TO WS-CAMBIOS-SDO.                                          
004180     MOVE 1 TO IX-SDO.                                                    
004190     PERFORM 520-COMPARAR THRU 520-EXIT                                   
004200         VARYING IX-SDO FROM 1 BY 1                                       
004210         UNTIL IX-SDO > WS-NUM-SALDOS - 1.                                
004220 510-EXIT.                                                                
004230     EXIT.                                                                
004240                                                                          
004250 520-COMPARAR.                                                            
004260     IF SDO-NOMBRE(IX-SDO) > SDO-NOMBRE(IX-SDO + 1)                       
004270         MOVE SDO-NOMBRE(IX-SDO)     TO WS-TS-NOMBRE                      
004280         MOVE SDO-SALDO(IX-SDO)      TO WS-TS-SALDO                       
004290         MOVE SDO-NOMBRE(IX-SDO + 1) TO SDO-NOMBRE(IX-SDO)                
004300         MOVE SDO-SALDO(IX-SDO + 1)  TO SDO-SALDO(IX-SDO)                 
004310         MOVE WS-TS-NOMBRE     TO SDO-NOMBRE(IX-SDO + 1)                  
004320         MOVE WS-TS-SALDO      TO SDO-SALDO(IX-SDO + 1)                   
004330         MOVE 'Y' TO WS-CAMBIOS-SDO                                       
004340     END-IF.                                                              
004350 520-EXIT.                                                                
004360     EXIT.                                                                
004370                                                                          
004380 700-IMPRIMIR.                                                            
004390     MOVE WS-FEC-INI TO WS-LC-INI.                                        
004400     MOVE WS-FEC-FIN TO WS-LC-FIN.                                        
004410     WRITE LISTADO-LINEA FROM WS-LINEA-CABECERA.                          
004420                                                                          
004430     MOVE 'INCOME'                TO WS-LT-ETIQUETA.                      
004440     MOVE WS-TOTAL-INGRESO        TO WS-LT-IMPORTE.                       
004450     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
004460                                                                          
004470     MOVE 'TRANSFERS-IN'          TO WS-LT-ETIQUETA.                      
004480     MOVE WS-TOTAL-TRANSF-IN      TO WS-LT-IMPORTE.                       
004490     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
004500                                                                          
004510     MOVE 'INCOME-INCL-TRANSFERS' TO WS-LT-ETIQUETA.                      
004520     MOVE WS-TOTAL-INGRESO-TRANSF TO WS-LT-IMPORTE.                       
004530     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
004540                                                                          
004550     MOVE 'EXPENSE'               TO WS-LT-ETIQUETA.                      
004560     MOVE WS-TOTAL-GASTO          TO WS-LT-IMPORTE.                       
004570     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
004580                                                                          
004590     MOVE 'NET'                   TO WS-LT-ETIQUETA.                      
004600     MOVE WS-TOTAL-NETO           TO WS-LT-IMPORTE.                       
004610     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
004620                                                                          
004630     IF WS-NUM-SALDOS > ZERO                                              
004640         MOVE 1 TO IX-SDO                                                 
004650         PERFORM 710-IMPRIMIR-UN-SALDO THRU 710-EXIT                      
004660             VARYING IX-SDO FROM 1 BY 1                                   
004670             UNTIL IX-SDO > WS-NUM-SALDOS                                 
004680     END-IF.                                                              
004690                                                                          
004700     MOVE WS-TOTAL-SALDOS TO WS-LTS-IMPORTE.                              
004710     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL-SALDOS.                      
004720 700-EXIT.                                                                
004730     EXIT.                                                                
004740                                                                          
004750 710-IMPRIMIR-UN-SALDO.                                                   
004760     MOVE SDO-NOMBRE(IX-SDO) TO WS-LCT-NOMBRE.                            
004770     MOVE SDO-SALDO(IX-SDO)  TO WS-LCT-SALDO.                             
004780     WRITE LISTADO-LINEA FROM WS-LINEA-CTA.                               
004790 710-EXIT.                                                                
004800     EXIT.                                                                
004810                                                                          
004820 900-CERRAR-FICHEROS.                                                     
004830     CLOSE CUENTAS REGMOV PARAM LISTADO.                                  
004840 900-EXIT.                                                                
004850     EXIT.                                                                
