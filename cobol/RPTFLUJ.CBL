000010*****************************************************************         
000020* PROGRAMA   : RPTFLUJ                                         *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : PROCESO BATCH (LISTADO)                         *          
000050* DESCRIPCION: FLUJO DE CAJA MENSUAL. POR CADA MES CALENDARIO   *         
000060*              CON ACTIVIDAD SE LISTA INGRESO (INGRESOS MAS     *         
000070*              TRANSFERENCIAS ENTRANTES DESDE LA CUENTA DE      *         
000080*              SISTEMA), GASTO Y NETO, CON DESGLOSE OPCIONAL     *        
000090*              POR CUENTA, POR CATEGORIA, O POR AMBAS.          *         
000100* ARCHIVOS   : CUENTAS(E) CATEGOR(E) REGMOV(E) PARAM(E)         *         
000110*              LISTADO(S)                                      *          
000120* PROGRAMA(S): NO APLICA                                       *          
000130*-----------------------------------------------------------   *          
000140* HISTORIAL DE CAMBIOS                                          *         
000150* 2011-05-10 LGG  ALTA INICIAL, SOLO TOTALES DE MES             *         
000160* 2011-11-20 LGG  SE AGREGA EL DESGLOSE POR CUENTA              *         
000170* 1999-03-01 LGG  REVISION DE FIN DE SIGLO: MES AAAAMM A 4      *         
000180*                 DIGITOS DE ANO, YA NO SE TRUNCA A 2           *         
000190* 2016-04-18 MCR  SE AGREGA EL DESGLOSE POR CATEGORIA Y EL      *         
000200*                 COMBINADO CUENTA+CATEGORIA                    *         
000210* 2019-08-07 RTZ  LA TRANSFERENCIA ENTRANTE SOLO CUENTA CUANDO  *         
000220*                 SALE DE LA CUENTA DE SISTEMA (TICKET GP-0249) *         
000230*****************************************************************         
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID. RPTFLUJ.                                                     
000260 AUTHOR. L GUTIERREZ.                                                     
000270 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000280 DATE-WRITTEN. 05/10/2011.                                                
000290 DATE-COMPILED.                                                           
000300 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000310                                                                          
000320 ENVIRONMENT DIVISION.                                                    
000330 CONFIGURATION SECTION.                                                   
000340 SPECIAL-NAMES.                                                           
000350     C01 IS TOP-OF-FORM                                                   
000360     SWITCH-1 IS SW-REPROCESO.                                            
000370                                                                          
000380 INPUT-OUTPUT SECTION.                                                    
000390 FILE-CONTROL.                                                            
000400     SELECT CUENTAS  ASSIGN TO CUENTAS                                    
000410         ORGANIZATION IS LINE SEQUENTIAL                                  
000420         FILE STATUS IS FS-CUENTAS.                                       
000430                                                                          
000440     SELECT CATEGOR  ASSIGN TO CATEGOR                                    
000450         ORGANIZATION IS LINE SEQUENTIAL                                  
000460         FILE STATUS IS FS-CATEGOR.                                       
000470                                                                          
000480     SELECT REGMOV   ASSIGN TO REGMOV                                     
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS FS-REGMOV.                                        
000510                                                                          
000520     SELECT PARAM    ASSIGN TO PARAM                                      
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS FS-PARAM.                                         
000550                                                                          
000560     SELECT LISTADO  ASSIGN TO LISTADO                                    
000570         ORGANIZATION IS LINE SEQUENTIAL                                  
000580         FILE STATUS IS FS-LISTADO.                                       
000590                                                                          
000600 DATA DIVISION.                                                           
000610 FILE SECTION.                                                            
000620 FD  CUENTAS                                                              
000630     LABEL RECORD STANDARD.                                               
000640 COPY CTAREG.                                                             
000650                                                                          
000660 FD  CATEGOR                                                              
000670     LABEL RECORD STANDARD.                                               
000680 COPY CATREG.                                                             
000690                                                                          
000700 FD  REGMOV                                                               
000710     LABEL RECORD STANDARD.                                               
000720 COPY MOVREG.                                                             
000730                                                                          
000740 FD  PARAM                                                                
000750     LABEL RECORD STANDARD.                                               
000760 COPY PARMCARD.                                                           
000770                                                                          
000780 FD  LISTADO                                                              
000790     LABEL RECORD STANDARD.                                               
000800 01  LISTADO-LINEA               PIC X(132).                              
000810                                                                          
000820 WORKING-STORAGE SECTION.                                                 
000830 77  FS-CUENTAS                  PIC X(02).                               
000840 77  FS-CATEGOR                  PIC X(02).                               
000850 77  FS-REGMOV                   PIC X(02).                               
000860 77  FS-PARAM                    PIC X(02).                               
000870 77  FS-LISTADO                  PIC X(02).                               
000880                                                                          
000890 78  MAX-CUENTAS                 VALUE 500.                               
000900 78  MAX-CATEGOR                 VALUE 201.                               
000910 78  MAX-MESES                   VALUE 121.                               
000920 78  MAX-MES-CTA                 VALUE 1201.                              
000930 78  MAX-MES-CAT                 VALUE 1201.                              
000940 78  MAX-MES-CTA-CAT             VALUE 2401.                              
000950                                                                          
000960 01  TABLA-CUENTAS.                                                       
000970     05  WS-NUM-CUENTAS          PIC S9(04) COMP VALUE ZERO.              
000980     05  TAB-CTA OCCURS 1 TO 500 TIMES                                    
000990             DEPENDING ON WS-NUM-CUENTAS                                  
001000             ASCENDING KEY IS TAB-CTA-NUM                                 
001010             INDEXED BY IX-CTA.                                           
001020         10  TAB-CTA-NUM         PIC 9(05).                               
001030         10  TAB-CTA-NOMBRE      PIC X(30).                               
001040         10  TAB-CTA-SISTEMA     PIC X(01).                               
001050                                                                          
001060 01  TABLA-CATEGOR.                                                       
001070     05  WS-NUM-CATEGOR          PIC S9(04) COMP VALUE ZERO.              
001080     05  TAB-CAT OCCURS 1 TO 201 TIMES                                    
001090             DEPENDING ON WS-NUM-CATEGOR                                  
001100             ASCENDING KEY IS TAB-CAT-NUM                                 
001110             INDEXED BY IX-CAT.                                           
001120         10  TAB-CAT-NUM         PIC 9(05).                               
001130         10  TAB-CAT-NOMBRE      PIC X(20).                               
001140                                                                          
001150 01  WS-CTA-SISTEMA-NUM          PIC 9(05) VALUE ZERO.                    
001160                                                                          
001170 01  TABLA-MESES.                                                         
001180     05  WS-NUM-MESES            PIC S9(04) COMP VALUE ZERO.              
001190     05  TAB-MES OCCURS 1 TO 121 TIMES                                    
001200             DEPENDING ON WS-NUM-MESES                                    
001210             INDEXED BY IX-MES.                                           
001220         10  TM-MES              PIC 9(06).                               
001230         10  TM-INGRESO          PIC S9(16)V99 VALUE ZERO.                
001240         10  TM-GASTO            PIC S9(16)V99 VALUE ZERO.                
001250                                                                          
001260 01  TABLA-MES-CTA.                                                       
001270     05  WS-NUM-MES-CTA          PIC S9(04) COMP VALUE ZERO.              
001280     05  TAB-MC OCCURS 1 TO 1201 TIMES                                    
001290             DEPENDING ON WS-NUM-MES-CTA                                  
001300             INDEXED BY IX-MC.                                            
001310         10  TMC-CLAVE.                                                   
001320             15  TMC-MES         PIC 9(06).                               
001330             15  TMC-CTA-NOMBRE  PIC X(30).                               
001340         10  TMC-CTA-NUM         PIC 9(05).                               
001350         10  TMC-INGRESO         PIC S9(16)V99 VALUE ZERO.                
001360         10  TMC-GASTO           PIC S9(16)V99 VALUE ZERO.                
001370                                                                          
001380 01  TABLA-MES-CAT.                                                       
001390     05  WS-NUM-MES-CAT          PIC S9(04) COMP VALUE ZERO.              
001400     05  TAB-MG OCCURS 1 TO 1201 TIMES                                    
001410             DEPENDING ON WS-NUM-MES-CAT                                  
001420             INDEXED BY IX-MG.                                            
001430         10  TMG-CLAVE.                                                   
001440             15  TMG-MES         PIC 9(06).                               
001450             15  TMG-CAT-NOMBRE  PIC X(20).                               
001460         10  TMG-CAT-NUM         PIC 9(05).                               
001470         10  TMG-GASTO           PIC S9(16)V99 VALUE ZERO.                
001480                                                                          
001490 01  TABLA-MES-CTA-CAT.                                                   
001500     05  WS-NUM-MES-CTA-CAT      PIC S9(04) COMP VALUE ZERO.              
001510     05  TAB-MCC OCCURS 1 TO 2401 TIMES                                   
001520             DEPENDING ON WS-NUM-MES-CTA-CAT                              
001530             INDEXED BY IX-MCC.                                           
001540         10  TMCC-CLAVE.                                                  
001550             15  TMCC-MES        PIC 9(06).                               
001560             15  TMCC-CTA-NOMBRE PIC X(30).                               
001570             15  TMCC-CAT-NOMBRE PIC X(20).                               
001580         10  TMCC-CTA-NUM        PIC 9(05).                               
001590         10  TMCC-CAT-NUM        PIC 9(05).                               
001600         10  TMCC-GASTO          PIC S9(16)V99 VALUE ZERO.                
001610                                                                          
001620 01  WS-TEMP-MES.                                                         
001630     05  WS-T-MES                PIC 9(06).                               
001640     05  WS-T-INGRESO            PIC S9(16)V99.                           
001650     05  WS-T-GASTO              PIC S9(16)V99.                           
001660                                                                          
001670 01  WS-TEMP-MES-CTA.                                                     
001680     05  WS-TMC-CLAVE            PIC X(36).                               
001690     05  WS-TMC-CTA-NUM          PIC 9(05).                               
001700     05  WS-TMC-INGRESO          PIC S9(16)V99.                           
001710     05  WS-TMC-GASTO            PIC S9(16)V99.                           
001720                                                                          
001730 01  WS-TEMP-MES-CAT.                                                     
001740     05  WS-TMG-CLAVE            PIC X(26).                               
001750     05  WS-TMG-CAT-NUM          PIC 9(05).                               
001760     05  WS-TMG-GASTO            PIC S9(16)V99.                           
001770                                                                          
001780 01  WS-TEMP-MES-CTA-CAT.                                                 
001790     05  WS-TMCC-CLAVE           PIC X(56).                               
001800     05  WS-TMCC-CTA-NUM         PIC 9(05).                               
001810     05  WS-TMCC-CAT-NUM         PIC 9(05).                               
001820     05  WS-TMCC-GASTO           PIC S9(16)V99.                           
001830                                                                          
001840 01  WS-VENTANA.                                                          
001850     05  WS-FEC-INI              PIC 9(08).                               
001860     05  WS-FEC-FIN              PIC 9(08).                               
001870     05  WS-FEC-FIN-R REDEFINES WS-FEC-FIN.                               
001880         10  WS-FF-ANO           PIC 9(04).                               
001890         10  WS-FF-MES           PIC 9(02).                               
001900         10  WS-FF-DIA           PIC 9(02).                               
001910     05  WS-MESES-31 PIC X(12) VALUE                                      
001920         'YNYNYNYNYNYN'.                                                  
001930     05  WS-MESES-31-R REDEFINES WS-MESES-31.                             
001940         10  WS-M31 OCCURS 12 TIMES PIC X(01).                            
001950                                                                          
001960 01  WS-RESTOS-BISIESTO.                                                  
001970     05  WS-R4                   PIC S9(04) COMP.                         
001980     05  WS-R100                 PIC S9(04) COMP.                         
001990     05  WS-R400                 PIC S9(04) COMP.                         
002000     05  WS-COCIENTE             PIC S9(04) COMP.                         
002010                                                                          
002020 01  WS-BANDERA-BISIESTO         PIC X(01) VALUE 'N'.                     
002030     88  ES-BISIESTO                  VALUE 'Y'.                          
002040                                                                          
002050 01  WS-INDICES.                                                          
002060     05  IX1                     PIC S9(04) COMP.                         
002070     05  IX2                     PIC S9(04) COMP.                         
002080     05  WS-IDX-BUSQUEDA         PIC S9(04) COMP.                         
002090                                                                          
002100 01  WS-MOV-MES-ACTUAL           PIC 9(06).                               
002110 01  WS-CTA-PARA-ACUM            PIC 9(05).                               
002120 01  WS-CAT-PARA-ACUM            PIC 9(05).                               
002130 01  WS-NOMBRE-RESULT            PIC X(30).                               
002140 01  WS-CATNOM-RESULT            PIC X(20).                               
002150                                                                          
002160 01  WS-MES-ACTUAL               PIC 9(06).                               
002170 01  WS-MES-ACTUAL-R REDEFINES WS-MES-ACTUAL.                             
002180     05  WS-MES-ACT-ANO          PIC 9(04).                               
002190     05  WS-MES-ACT-MES          PIC 9(02).                               
002200                                                                          
002210 01  WS-NETO-MES                 PIC S9(16)V99.                           
002220 01  WS-NETO-MES-R REDEFINES WS-NETO-MES.                                 
002230     05  WS-NETO-MES-ENT         PIC S9(16).                              
002240     05  WS-NETO-MES-DEC         PIC 9(02).                               
002250                                                                          
002260 01  WS-GRAN-INGRESO             PIC S9(16)V99 VALUE ZERO.                
002270 01  WS-GRAN-GASTO               PIC S9(16)V99 VALUE ZERO.                
002280                                                                          
002290 01  WS-LINEA-CABECERA.                                                   
002300     05  FILLER                  PIC X(05) VALUE 'MES'.                   
002310     05  FILLER                  PIC X(20) VALUE SPACES.                  
002320     05  FILLER                  PIC X(14) VALUE 'INGRESO'.               
002330     05  FILLER                  PIC X(14) VALUE 'GASTO'.                 
002340     05  FILLER                  PIC X(14) VALUE 'NETO'.                  
002350     05  FILLER                  PIC X(65) VALUE SPACES.                  
002360                                                                          
002370 01  WS-LINEA-MES.                                                        
002380     05  WS-LM-MES               PIC X(07).                               
002390     05  FILLER                  PIC X(18) VALUE SPACES.                  
002400     05  WS-LM-INGRESO           PIC -Z(13)9.99.                          
002410     05  WS-LM-GASTO             PIC -Z(13)9.99.                          
002420     05  WS-LM-NETO              PIC -Z(13)9.99.                          
002430     05  FILLER                  PIC X(65) VALUE SPACES.                  
002440                                                                          
002450 01  WS-LINEA-SUB-CUENTA.                                                 
002460     05  FILLER                  PIC X(08) VALUE SPACES.                  
002470     05  WS-LSC-NOMBRE           PIC X(30).                               
002480     05  WS-LSC-INGRESO          PIC -Z(13)9.99.                          
002490     05  WS-LSC-GASTO            PIC -Z(13)9.99.                          
002500     05  WS-LSC-NETO             PIC -Z(13)9.99.                          
002510     05  FILLER                  PIC X(31) VALUE SPACES.                  
002520                                                                          
002530 01  WS-LINEA-SUB-CATEGORIA.                                              
002540     05  FILLER                  PIC X(16) VALUE SPACES.                  
002550     05  WS-LSG-NOMBRE           PIC X(20).                               
002560     05  WS-LSG-GASTO            PIC -Z(13)9.99.                          
002570     05  FILLER                  PIC X(68) VALUE SPACES.                  
002580                                                                          
002590 01  WS-LINEA-TOTAL.                                                      
002600     05  FILLER                  PIC X(25) VALUE 'TOTAL GENERAL'.         
002610     05  WS-LT-INGRESO           PIC -Z(13)9.99.                          
002620     05  WS-LT-GASTO             PIC -Z(13)9.99.                          
002630     05  FILLER                  PIC X(79) VALUE SPACES.                  
002640                                                                          
002650 LINKAGE SECTION.                                                         
002660                                                                          
002670 PROCEDURE DIVISION.                                                      
002680 100-PRINCIPAL SECTION.                                                   
002690     PERFORM 200-ABRIR-FICHEROS THRU 200-EXIT.                            
002700     PERFORM 300-CARGAR-CUENTAS THRU 300-EXIT.                            
002710     PERFORM 310-CARGAR-CATEGORIAS THRU 310-EXIT.                         
002720     PERFORM 350-LEER-PARAMETROS THRU 350-EXIT.                           
002730     PERFORM 400-ACUMULAR THRU 400-EXIT.                                  
002740     PERFORM 500-ORDENAR-TABLAS THRU 500-EXIT.                            
002750     PERFORM 700-IMPRIMIR THRU 700-EXIT.                                  
002760     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                           
002770     STOP RUN.                                                            
002780 100-EXIT.                                                                
002790     EXIT.                                                                
002800                                                                          
002810 200-ABRIR-FICHEROS.                                                      
002820     OPEN INPUT  CUENTAS                                                  
002830     OPEN INPUT  CATEGOR                                                  
002840     OPEN INPUT  REGMOV                                                   
002850     OPEN INPUT  PARAM                                                    
002860     OPEN OUTPUT LISTADO.                                                 
002870 200-EXIT.                                                                
002880     EXIT.                                                                
002890                                                                          
002900* SE CARGA LA TABLA DE CUENTAS Y DE PASO SE LOCALIZA LA CUENTA            
002910* DE SISTEMA, NECESARIA PARA RECONOCER LAS TRANSFERENCIAS                 
002920* ENTRANTES (LAS QUE SALEN DE ELLA HACIA UNA CUENTA REAL).                
002930 300-CARGAR-CUENTAS.                                                      
002940     MOVE ZERO TO WS-NUM-CUENTAS.                                         
002950 300-LEER.                                                                
002960     READ CUENTAS                                                         
002970         AT END GO TO 300-EXIT.                                           
002980     ADD 1 TO WS-NUM-CUENTAS.                                             
002990     SET IX-CTA TO WS-NUM-CUENTAS.                                        
003000     MOVE CTA-NUM     TO TAB-CTA-NUM(IX-CTA).                             
003010     MOVE CTA-NOMBRE  TO TAB-CTA-NOMBRE(IX-CTA).                          
003020     MOVE CTA-IND-SISTEMA TO TAB-CTA-SISTEMA(IX-CTA).                     
003030     IF CTA-ES-SISTEMA                                                    
003040         MOVE CTA-NUM TO WS-CTA-SISTEMA-NUM                               
003050     END-IF.                                                              
003060     GO TO 300-LEER.                                                      
003070 300-EXIT.                                                                
003080     EXIT.                                                                
003090                                                                          
003100 310-CARGAR-CATEGORIAS.                                                   
003110     MOVE ZERO TO WS-NUM-CATEGOR.                                         
003120 310-LEER.                                                                
003130     READ CATEGOR                                                         
003140         AT END GO TO 310-EXIT.                                           
003150     ADD 1 TO WS-NUM-CATEGOR.                                             
003160     SET IX-CAT TO WS-NUM-CATEGOR.                                        
003170     MOVE CAT-NUM    TO TAB-CAT-NUM(IX-CAT).                              
003180     MOVE CAT-NOMBRE TO TAB-CAT-NOMBRE(IX-CAT).                           
003190     GO TO 310-LEER.                                                      
003200 310-EXIT.                                                                
003210     EXIT.                                                                
003220                                                                          
003230 350-LEER-PARAMETROS.                                                     
003240     MOVE ZERO TO WS-FEC-INI WS-FEC-FIN.                                  
003250     READ PARAM                                                           
003260         AT END GO TO 350-EXIT.                                           
003270     PERFORM 370-EXPANDIR-VENTANA THRU 370-EXIT.                          
003280 350-EXIT.                                                                
003290     EXIT.                                                                
003300                                                                          
003310* UN DIA=00 EN LA TARJETA SIGNIFICA QUE SOLO SE DIO AAAAMM; LA            
003320* FECHA INICIAL SE LLEVA AL DIA 1 Y LA FINAL AL ULTIMO DIA DEL            
003330* MES. UN CAMPO A CERO EN LA TARJETA SIGNIFICA "SIN FILTRO".              
003340 370-EXPANDIR-VENTANA.                                                    
003350     IF PARM-FEC-INI = ZERO                                               
003360         MOVE ZERO TO WS-FEC-INI                                          
003370     ELSE                                                                 
003380         IF PARM-INI-DIA = ZERO                                           
003390             COMPUTE WS-FEC-INI =                                         
003400                 (PARM-INI-ANO * 10000) + (PARM-INI-MES * 100) + 1        
003410         ELSE                                                             
003420             MOVE PARM-FEC-INI TO WS-FEC-INI                              
003430         END-IF                                                           
003440     END-IF.                                                              
003450                                                                          
003460     IF PARM-FEC-FIN = ZERO                                               
003470         MOVE 99999999 TO WS-FEC-FIN                                      
003480     ELSE                                                                 
003490         IF PARM-FIN-DIA = ZERO                                           
003500             PERFORM 380-ULTIMO-DIA-MES THRU 380-EXIT                     
003510         ELSE                                                             
003520             MOVE PARM-FEC-FIN TO WS-FEC-FIN                              
003530         END-IF                                                           
003540     END-IF.                                                              
003550 370-EXIT.                                                                
003560     EXIT.                                                                
003570                                                                          
003580 380-ULTIMO-DIA-MES.                                                      
003590     MOVE PARM-FIN-ANO TO WS-FF-ANO.                                      
003600     MOVE PARM-FIN-MES TO WS-FF-MES.                                      
003610     MOVE 31 TO WS-FF-DIA.                                                
003620     IF WS-M31(PARM-FIN-MES) = 'N'                                        
003630         MOVE 30 TO WS-FF-DIA                                             
003640     END-IF.                                                              
003650     IF PARM-FIN-MES = 2                                                  
003660         MOVE 28 TO WS-FF-DIA                                             
003670         PERFORM 390-PROBAR-BISIESTO THRU 390-EXIT                        
003680         IF ES-BISIESTO                                                   
003690             MOVE 29 TO WS-FF-DIA                                         
003700         END-IF                                                           
003710     END-IF.                                                              
003720     MOVE WS-FEC-FIN-R TO WS-FEC-FIN.                                     
003730 380-EXIT.                                                                
003740     EXIT.                                                                
003750                                                                          
003760* ANO BISIESTO: DIVISIBLE ENTRE 4, SALVO LOS SECULARES, QUE SOLO          
003770* LO SON SI ADEMAS SON DIVISIBLES ENTRE 400. SIN FUNCIONES                
003780* INTRINSECAS, EL RESTO SE OBTIENE CON DIVIDE ... REMAINDER.              
003790 390-PROBAR-BISIESTO.                                                     
003800     MOVE 'N' TO WS-BANDERA-BISIESTO.                                     
003810     DIVIDE PARM-FIN-ANO BY 4 GIVING WS-COCIENTE                          
003820         REMAINDER WS-R4.                                                 
003830     IF WS-R4 = ZERO                                                      
003840         DIVIDE PARM-FIN-ANO BY 100 GIVING WS-COCIENTE                    
003850             REMAINDER WS-R100                                            
003860         IF WS-R100 NOT = ZERO                                            
003870             MOVE 'Y' TO WS-BANDERA-BISIESTO                              
003880         ELSE                                                             
003890             DIVIDE PARM-FIN-ANO BY 400 GIVING WS-COCIENTE                
003900                 REMAINDER WS-R400                                        
003910             IF WS-R400 = ZERO                                            
003920                 MOVE 'Y' TO WS-BANDERA-BISIESTO                          
003930             END-IF                                                       
003940         END-IF                                                           
003950     END-IF.                                                              
003960 390-EXIT.                                                                
003970     EXIT.                                                                
003980                                                                          
003990 400-ACUMULAR.                                                            
004000 400-LEER.                                                                
004010     READ REGMOV                                                          
004020         AT END GO TO 400-EXIT.                                           
004030     IF MOV-FECHA < WS-FEC-INI OR MOV-FECHA > WS-FEC-FIN                  
004040         GO TO 400-LEER                                                   
004050     END-IF.                                                              
004060     COMPUTE WS-MOV-MES-ACTUAL = (MOV-FEC-ANO * 100) + MOV-FEC-MES        
004070     EVALUATE TRUE                                                        
004080         WHEN MOV-ES-GASTO                                                
004090             PERFORM 410-PROCESAR-GASTO THRU 410-EXIT                     
004100         WHEN MOV-ES-INGRESO                                              
004110             PERFORM 420-PROCESAR-INGRESO THRU 420-EXIT                   
004120         WHEN MOV-ES-TRANSF                                               
004130             PERFORM 430-PROCESAR-TRANSFERENCIA THRU 430-EXIT             
004140     END-EVALUATE.                                                        
004150     GO TO 400-LEER.                                                      
004160 400-EXIT.                                                                
004170     EXIT.                                                                
004180                                                                          
004190 410-PROCESAR-GASTO.                                                      
004200     IF PARM-CTA-FILTRO NOT = ZERO                                        
004210        AND MOV-CTA-NUM NOT = PARM-CTA-FILTRO                             
004220         GO TO 410-EXIT                                                   
004230     END-IF.                                                              
004240     MOVE MOV-CTA-NUM TO WS-CTA-PARA-ACUM.                                
004250     MOVE MOV-CAT-NUM TO WS-CAT-PARA-ACUM.                                
004260     PERFORM 440-LOCALIZAR-MES THRU 440-EXIT.                             
004270     ADD MOV-IMPORTE TO TM-GASTO(IX1).                                    
004280     PERFORM 444-LOCALIZAR-MES-CTA THRU 444-EXIT.                         
004290     ADD MOV-IMPORTE TO TMC-GASTO(IX1).                                   
004300     PERFORM 448-LOCALIZAR-MES-CAT THRU 448-EXIT.                         
004310     ADD MOV-IMPORTE TO TMG-GASTO(IX1).                                   
004320     PERFORM 449-LOCALIZAR-MES-CTA-CAT THRU 449-EXIT.                     
004330     ADD MOV-IMPORTE TO TMCC-GASTO(IX1).                                  
004340     ADD MOV-IMPORTE TO WS-GRAN-GASTO.                                    
004350 410-EXIT.                                                                
004360     EXIT.                                                                
004370                                                                          
004380 420-PROCESAR-INGRESO.                                                    
004390     IF PARM-CTA-FILTRO NOT = ZERO                                        
004400        AND MOV-CTA-NUM NOT = PARM-CTA-FILTRO                             
004410         GO TO 420-EXIT                                                   
004420     END-IF.                                                              
004430     MOVE MOV-CTA-NUM TO WS-CTA-PARA-ACUM.                                
004440     PERFORM 440-LOCALIZAR-MES THRU 440-EXIT.                             
004450     ADD MOV-IMPORTE TO TM-INGRESO(IX1).                                  
004460     PERFORM 444-LOCALIZAR-MES-CTA THRU 444-EXIT.                         
004470     ADD MOV-IMPORTE TO TMC-INGRESO(IX1).                                 
004480     ADD MOV-IMPORTE TO WS-GRAN-INGRESO.                                  
004490 420-EXIT.                                                                
004500     EXIT.                                                                
004510                                                                          
004520* SOLO CUENTA COMO INGRESO LA TRANSFERENCIA QUE SALE DE LA                
004530* CUENTA DE SISTEMA; EL FILTRO DE CUENTA, EN ESE CASO, SE MIDE            
004540* SOBRE LA CUENTA DESTINO (LA QUE RECIBE EL DINERO).                      
004550 430-PROCESAR-TRANSFERENCIA.                                              
004560     IF WS-CTA-SISTEMA-NUM = ZERO                                         
004570         GO TO 430-EXIT                                                   
004580     END-IF.                                                              
004590     IF MOV-CTA-NUM NOT = WS-CTA-SISTEMA-NUM                              
004600         GO TO 430-EXIT                                                   
004610     END-IF.                                                              
004620     IF PARM-CTA-FILTRO NOT = ZERO                                        
004630        AND MOV-CTA-DESTINO NOT = PARM-CTA-FILTRO                         
004640         GO TO 430-EXIT                                                   
004650     END-IF.                                                              
004660     MOVE MOV-CTA-DESTINO TO WS-CTA-PARA-ACUM.                            
004670     PERFORM 440-LOCALIZAR-MES THRU 440-EXIT.                             
004680     ADD MOV-IMPORTE TO TM-INGRESO(IX1).                                  
004690     PERFORM 444-LOCALIZAR-MES-CTA THRU 444-EXIT.                         
004700     ADD MOV-IMPORTE TO TMC-INGRESO(IX1).                                 
004710     ADD MOV-IMPORTE TO WS-GRAN-INGRESO.                                  
004720 430-EXIT.                                                                
004730     EXIT.                                                                
004740                                                                          
004750* LOCALIZA (O CREA) LA FILA DEL MES EN LA TABLA-MESES; LA TABLA           
004760* NO VIENE ORDENADA DURANTE LA ACUMULACION, SOLO SE ORDENA AL             
004770* FINAL (PARRAFO 500), ASI QUE AQUI LA BUSQUEDA ES SECUENCIAL.            
004780* EL INDICE ENCONTRADO O CREADO QUEDA EN IX1.                             
004790 440-LOCALIZAR-MES.                                                       
004800     MOVE ZERO TO WS-IDX-BUSQUEDA.                                        
004810     PERFORM 442-COMPROBAR-UN-MES THRU 442-EXIT                           
004820         VARYING IX1 FROM 1 BY 1                                          
004830         UNTIL IX1 > WS-NUM-MESES OR WS-IDX-BUSQUEDA NOT = ZERO.          
004840     IF WS-IDX-BUSQUEDA = ZERO                                            
004850         ADD 1 TO WS-NUM-MESES                                            
004860         SET IX-MES TO WS-NUM-MESES                                       
004870         MOVE WS-MOV-MES-ACTUAL TO TM-MES(IX-MES)                         
004880         MOVE ZERO TO TM-INGRESO(IX-MES) TM-GASTO(IX-MES)                 
004890         SET WS-IDX-BUSQUEDA TO IX-MES                                    
004900     END-IF.                                                              
004910     SET IX1 TO WS-IDX-BUSQUEDA.                                          
004920 440-EXIT.                                                                
004930     EXIT.                                                                
004940                                                                          
004950 442-COMPROBAR-UN-MES.                                                    
004960     IF TM-MES(IX1) = WS-MOV-MES-ACTUAL                                   
004970         SET WS-IDX-BUSQUEDA TO IX1                                       
004980     END-IF.                                                              
004990 442-EXIT.                                                                
005000     EXIT.                                                                
005010                                                                          
005020* LOCALIZA (O CREA) LA FILA MES+CUENTA, USANDO WS-CTA-PARA-ACUM           
005030* COMO CUENTA A BUSCAR. EL INDICE QUEDA EN IX1.                           
005040 444-LOCALIZAR-MES-CTA.                                                   
005050     MOVE ZERO TO WS-IDX-BUSQUEDA.                                        
005060     PERFORM 446-COMPROBAR-UNA-MC THRU 446-EXIT                           
005070         VARYING IX1 FROM 1 BY 1                                          
005080         UNTIL IX1 > WS-NUM-MES-CTA                                       
005090                OR WS-IDX-BUSQUEDA NOT = ZERO.                            
005100     IF WS-IDX-BUSQUEDA = ZERO                                            
005110         PERFORM 610-BUSCAR-NOMBRE-CTA THRU 610-EXIT                      
005120         ADD 1 TO WS-NUM-MES-CTA                                          
005130         SET IX-MC TO WS-NUM-MES-CTA                                      
005140         MOVE WS-MOV-MES-ACTUAL TO TMC-MES(IX-MC)                         
005150         MOVE WS-CTA-PARA-ACUM  TO TMC-CTA-NUM(IX-MC)                     
005160         MOVE WS-NOMBRE-RESULT  TO TMC-CTA-NOMBRE(IX-MC)                  
005170         MOVE ZERO TO TMC-INGRESO(IX-MC) TMC-GASTO(IX-MC)                 
005180         SET WS-IDX-BUSQUEDA TO IX-MC                                     
005190     END-IF.                                                              
005200     SET IX1 TO WS-IDX-BUSQUEDA.                                          
005210 444-EXIT.                                                                
005220     EXIT.                                                                
005230                                                                          
005240 446-COMPROBAR-UNA-MC.                                                    
005250     IF TMC-MES(IX1) = WS-MOV-MES-ACTUAL                                  
005260        AND TMC-CTA-NUM(IX1) = WS-CTA-PARA-ACUM                           
005270         SET WS-IDX-BUSQUEDA TO IX1                                       
005280     END-IF.                                                              
005290 446-EXIT.                                                                
005300     EXIT.                                                                
005310                                                                          
005320* LOCALIZA (O CREA) LA FILA MES+CATEGORIA, USANDO WS-CAT-PARA-            
005330* ACUM. EL INDICE QUEDA EN IX1.                                           
005340 448-LOCALIZAR-MES-CAT.                                                   
005350     MOVE ZERO TO WS-IDX-BUSQUEDA.                                        
005360     PERFORM 452-COMPROBAR-UNA-MG THRU 452-EXIT                           
005370         VARYING IX1 FROM 1 BY 1                                          
005380         UNTIL IX1 > WS-NUM-MES-CAT                                       
005390                OR WS-IDX-BUSQUEDA NOT = ZERO.                            
005400     IF WS-IDX-BUSQUEDA = ZERO                                            
005410         PERFORM 620-BUSCAR-NOMBRE-CAT THRU 620-EXIT                      
005420         ADD 1 TO WS-NUM-MES-CAT                                          
005430         SET IX-MG TO WS-NUM-MES-CAT                                      
005440         MOVE WS-MOV-MES-ACTUAL TO TMG-MES(IX-MG)                         
005450         MOVE WS-CAT-PARA-ACUM  TO TMG-CAT-NUM(IX-MG)                     
005460         MOVE WS-CATNOM-RESULT  TO TMG-CAT-NOMBRE(IX-MG)                  
005470         MOVE ZERO TO TMG-GASTO(IX-MG)                                    
005480         SET WS-IDX-BUSQUEDA TO IX-MG                                     
005490     END-IF.                                                              
005500     SET IX1 TO WS-IDX-BUSQUEDA.                                          
005510 448-EXIT.                                                                
005520     EXIT.                                                                
005530                                                                          
005540 452-COMPROBAR-UNA-MG.                                                    
005550     IF TMG-MES(IX1) = WS-MOV-MES-ACTUAL                                  
005560        AND TMG-CAT-NUM(IX1) = WS-CAT-PARA-ACUM                           
005570         SET WS-IDX-BUSQUEDA TO IX1                                       
005580     END-IF.                                                              
005590 452-EXIT.                                                                
005600     EXIT.                                                                
005610                                                                          
005620* LOCALIZA (O CREA) LA FILA MES+CUENTA+CATEGORIA (SOLO GASTOS),           
005630* USANDO WS-CTA-PARA-ACUM Y WS-CAT-PARA-ACUM. INDICE EN IX1.              
005640 449-LOCALIZAR-MES-CTA-CAT.                                               
005650     MOVE ZERO TO WS-IDX-BUSQUEDA.                                        
005660     PERFORM 454-COMPROBAR-UNA-MCC THRU 454-EXIT                          
005670         VARYING IX1 FROM 1 BY 1                                          
005680         UNTIL IX1 > WS-NUM-MES-CTA-CAT                                   
005690                OR WS-IDX-BUSQUEDA NOT = ZERO.                            
005700     IF WS-IDX-BUSQUEDA = ZERO                                            
005710         PERFORM 610-BUSCAR-NOMBRE-CTA THRU 610-EXIT                      
005720         PERFORM 620-BUSCAR-NOMBRE-CAT THRU 620-EXIT                      
005730         ADD 1 TO WS-NUM-MES-CTA-CAT                                      
005740         SET IX-MCC TO WS-NUM-MES-CTA-CAT                                 
005750         MOVE WS-MOV-MES-ACTUAL TO TMCC-MES(IX-MCC)                       
005760         MOVE WS-CTA-PARA-ACUM  TO TMCC-CTA-NUM(IX-MCC)                   
005770         MOVE WS-CAT-PARA-ACUM  TO TMCC-CAT-NUM(IX-MCC)                   
005780         MOVE WS-NOMBRE-RESULT  TO TMCC-CTA-NOMBRE(IX-MCC)                
005790         MOVE WS-CATNOM-RESULT  TO TMCC-CAT-NOMBRE(IX-MCC)                
005800         MOVE ZERO TO TMCC-GASTO(IX-MCC)                                  
005810         SET WS-IDX-BUSQUEDA TO IX-MCC                                    
005820     END-IF.                                                              
005830     SET IX1 TO WS-IDX-BUSQUEDA.                                          
005840 449-EXIT.                                                                
005850     EXIT.                                                                
005860                                                                          
005870 454-COMPROBAR-UNA-MCC.                                                   
005880     IF TMCC-MES(IX1) = WS-MOV-MES-ACTUAL                                 
005890        AND TMCC-CTA-NUM(IX1) = WS-CTA-PARA-ACUM                          
005900        AND TMCC-CAT-NUM(IX1) = WS-CAT-PARA-ACUM                          
005910         SET WS-IDX-BUSQUEDA TO IX1                                       
005920     END-IF.                                                              
005930 454-EXIT.                                                                
005940     EXIT.                                                                
005950                                                                          
005960* DEVUELVE EN WS-NOMBRE-RESULT EL NOMBRE DE LA CUENTA EN                  
005970* WS-CTA-PARA-ACUM, LOCALIZANDOLA POR BUSQUEDA BINARIA.                   
005980 610-BUSCAR-NOMBRE-CTA.                                                   
005990     MOVE SPACES TO WS-NOMBRE-RESULT.                                     
006000     SEARCH ALL TAB-CTA                                                   
006010         AT END NEXT SENTENCE                                             
006020         WHEN TAB-CTA-NUM(IX-CTA) = WS-CTA-PARA-ACUM                      
006030             MOVE TAB-CTA-NOMBRE(IX-CTA) TO WS-NOMBRE-RESULT              
006040     END-SEARCH.                                                          
006050 610-EXIT.                                                                
006060     EXIT.                                                                
006070                                                                          
006080* DEVUELVE EN WS-CATNOM-RESULT EL NOMBRE DE LA CATEGORIA EN               
006090* WS-CAT-PARA-ACUM; SI NO EXISTE, "SIN CATEGORIA".                        
006100 620-BUSCAR-NOMBRE-CAT.                                                   
006110     MOVE 'SIN CATEGORIA' TO WS-CATNOM-RESULT.                            
006120     IF WS-CAT-PARA-ACUM NOT = ZERO                                       
006130         SEARCH ALL TAB-CAT                                               
006140             AT END NEXT SENTENCE                                         
006150             WHEN TAB-CAT-NUM(IX-CAT) = WS-CAT-PARA-ACUM                  
006160                 MOVE TAB-CAT-NOMBRE(IX-CAT) TO WS-CATNOM-RESULT          
006170         END-SEARCH                                                       
006180     END-IF.                                                              
006190 620-EXIT.                                                                
006200     EXIT.                                                                
006210                                                                          
006220* ORDENA LAS CUATRO TABLAS POR SU CLAVE (BURBUJA SIMPLE; SON              
006230* TABLAS PEQUENAS Y SOLO SE ORDENAN UNA VEZ POR CORRIDA). LA              
006240* TABLA-MESES SE ORDENA POR EL PROPIO NUMERO DE MES; LAS OTRAS            
006250* TRES TRAEN SU CLAVE DE ORDEN YA ARMADA EN EL GRUPO -CLAVE.              
006260 500-ORDENAR-TABLAS.                                                      
006270     IF WS-NUM-MESES > 1                                                  
006280         PERFORM 510-PASADA-MES THRU 510-EXIT                             
006290             VARYING IX1 FROM 1 BY 1                                      
006300             UNTIL IX1 > WS-NUM-MESES - 1                                 
006310     END-IF.                                                              
006320     IF WS-NUM-MES-CTA > 1                                                
006330         PERFORM 530-PASADA-MC THRU 530-EXIT                              
006340             VARYING IX1 FROM 1 BY 1                                      
006350             UNTIL IX1 > WS-NUM-MES-CTA - 1                               
006360     END-IF.                                                              
006370     IF WS-NUM-MES-CAT > 1                                                
006380         PERFORM 550-PASADA-MG THRU 550-EXIT                              
006390             VARYING IX1 FROM 1 BY 1                                      
006400             UNTIL IX1 > WS-NUM-MES-CAT - 1                               
006410     END-IF.                                                              
006420     IF WS-NUM-MES-CTA-CAT > 1                                            
006430         PERFORM 570-PASADA-MCC THRU 570-EXIT                             
006440             VARYING IX1 FROM 1 BY 1                                      
006450             UNTIL IX1 > WS-NUM-MES-CTA-CAT - 1                           
006460     END-IF.                                                              
006470 500-EXIT.                                                                
006480     EXIT.                                                                
006490                                                                          
006500 510-PASADA-MES.                                                          
006510     PERFORM 520-COMPARAR-MES THRU 520-EXIT                               
006520         VARYING IX2 FROM 1 BY 1                                          
006530         UNTIL IX2 > WS-NUM-MESES - IX1.                                  
006540 510-EXIT.                                                                
006550     EXIT.                                                                
006560                                                                          
006570 520-COMPARAR-MES.                                                        
006580     IF TM-MES(IX2) > TM-MES(IX2 + 1)                                     
006590         MOVE TAB-MES(IX2)     TO WS-TEMP-MES                             
006600         MOVE TAB-MES(IX2 + 1) TO TAB-MES(IX2)                            
006610         MOVE WS-TEMP-MES      TO TAB-MES(IX2 + 1)                        
006620     END-IF.                                                              
006630 520-EXIT.                                                                
006640     EXIT.                                                                
006650                                                                          
006660 530-PASADA-MC.                                                           
006670     PERFORM 540-COMPARAR-MC THRU 540-EXIT                                
006680         VARYING IX2 FROM 1 BY 1                                          
006690         UNTIL IX2 > WS-NUM-MES-CTA - IX1.                                
006700 530-EXIT.                                                                
006710     EXIT.                                                                
006720                                                                          
006730 540-COMPARAR-MC.                                                         
006740     IF TMC-CLAVE(IX2) > TMC-CLAVE(IX2 + 1)                               
006750         MOVE TAB-MC(IX2)     TO WS-TEMP-MES-CTA                          
006760         MOVE TAB-MC(IX2 + 1) TO TAB-MC(IX2)                              
006770         MOVE WS-TEMP-MES-CTA TO TAB-MC(IX2 + 1)                          
006780     END-IF.                                                              
006790 540-EXIT.                                                                
006800     EXIT.                                                                
006810                                                                          
006820 550-PASADA-MG.                                                           
006830     PERFORM 560-COMPARAR-MG THRU 560-EXIT                                
006840         VARYING IX2 FROM 1 BY 1                                          
006850         UNTIL IX2 > WS-NUM-MES-CAT - IX1.                                
006860 550-EXIT.                                                                
006870     EXIT.                                                                
006880                                                                          
006890 560-COMPARAR-MG.                                                         
006900     IF TMG-CLAVE(IX2) > TMG-CLAVE(IX2 + 1)                               
006910         MOVE TAB-MG(IX2)     TO WS-TEMP-MES-CAT                          
006920         MOVE TAB-MG(IX2 + 1) TO TAB-MG(IX2)                              
006930         MOVE WS-TEMP-MES-CAT TO TAB-MG(IX2 + 1)                          
006940     END-IF.                                                              
006950 560-EXIT.                                                                
006960     EXIT.                                                                
006970                                                                          
006980 570-PASADA-MCC.                                                          
006990     PERFORM 580-COMPARAR-MCC THRU 580-EXIT                               
007000         VARYING IX2 FROM 1 BY 1                                          
007010         UNTIL IX2 > WS-NUM-MES-CTA-CAT - IX1.                            
007020 570-EXIT.                                                                
007030     EXIT.                                                                
007040                                                                          
007050 580-COMPARAR-MCC.                                                        
007060     IF TMCC-CLAVE(IX2) > TMCC-CLAVE(IX2 + 1)                             
007070         MOVE TAB-MCC(IX2)     TO WS-TEMP-MES-CTA-CAT                     
007080         MOVE TAB-MCC(IX2 + 1) TO TAB-MCC(IX2)                            
007090         MOVE WS-TEMP-MES-CTA-CAT TO TAB-MCC(IX2 + 1)                     
007100     END-IF.                                                              
007110 580-EXIT.                                                                
007120     EXIT.                                                                
007130                                                                          
007140* IMPRIME EL LISTADO: UNA CABECERA DE MES POR CADA FILA DE LA             
007150* TABLA-MESES (YA ORDENADA) Y, SEGUN EL MODO DE DESGLOSE DE LA            
007160* TARJETA, LAS SUBLINEAS DE CUENTA Y/O CATEGORIA CORRESPONDIENTES         
007170* A ESE MES (LAS TABLAS MES-CUENTA/MES-CATEGORIA/MES-CUENTA-              
007180* CATEGORIA YA ESTAN ORDENADAS POR MES Y LUEGO POR NOMBRE, ASI            
007190* QUE SE RECORREN CON UN PUNTERO QUE SOLO AVANZA).                        
007200 700-IMPRIMIR.                                                            
007210     WRITE LISTADO-LINEA FROM WS-LINEA-CABECERA.                          
007220     MOVE 1 TO IX-MC.                                                     
007230     MOVE 1 TO IX-MG.                                                     
007240     MOVE 1 TO IX-MCC.                                                    
007250     PERFORM 710-IMPRIMIR-UN-MES THRU 710-EXIT                            
007260         VARYING IX1 FROM 1 BY 1                                          
007270         UNTIL IX1 > WS-NUM-MESES.                                        
007280     MOVE WS-GRAN-INGRESO TO WS-LT-INGRESO.                               
007290     MOVE WS-GRAN-GASTO   TO WS-LT-GASTO.                                 
007300     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
007310 700-EXIT.                                                                
007320     EXIT.                                                                
007330                                                                          
007340 710-IMPRIMIR-UN-MES.                                                     
007350     SET IX-MES TO IX1.                                                   
007360     MOVE TM-MES(IX-MES) TO WS-MES-ACTUAL.                                
007370     STRING WS-MES-ACT-ANO DELIMITED BY SIZE                              
007380            '-'           DELIMITED BY SIZE                               
007390            WS-MES-ACT-MES DELIMITED BY SIZE                              
007400         INTO WS-LM-MES.                                                  
007410     MOVE TM-INGRESO(IX-MES) TO WS-LM-INGRESO.                            
007420     MOVE TM-GASTO(IX-MES)   TO WS-LM-GASTO.                              
007430     COMPUTE WS-NETO-MES =                                                
007440         TM-INGRESO(IX-MES) - TM-GASTO(IX-MES).                           
007450     MOVE WS-NETO-MES TO WS-LM-NETO.                                      
007460     WRITE LISTADO-LINEA FROM WS-LINEA-MES.                               
007470                                                                          
007480     IF PARM-DESG-CUENTA OR PARM-DESG-AMBOS                               
007490         PERFORM 720-IMPRIMIR-CUENTAS-DEL-MES THRU 720-EXIT               
007500     END-IF.                                                              
007510     IF PARM-DESG-CATEGORIA                                               
007520         PERFORM 740-IMPRIMIR-CATEGORIAS-DEL-MES THRU 740-EXIT            
007530     END-IF.                                                              
007540 710-EXIT.                                                                
007550     EXIT.                                                                
007560                                                                          
007570 720-IMPRIMIR-CUENTAS-DEL-MES.                                            
007580     PERFORM 722-IMPRIMIR-UNA-CUENTA THRU 722-EXIT                        
007590         UNTIL IX-MC > WS-NUM-MES-CTA                                     
007600                OR TMC-MES(IX-MC) NOT = TM-MES(IX-MES).                   
007610 720-EXIT.                                                                
007620     EXIT.                                                                
007630                                                                          
007640 722-IMPRIMIR-UNA-CUENTA.                                                 
007650     MOVE TMC-CTA-NOMBRE(IX-MC) TO WS-LSC-NOMBRE.                         
007660     MOVE TMC-INGRESO(IX-MC)    TO WS-LSC-INGRESO.                        
007670     MOVE TMC-GASTO(IX-MC)      TO WS-LSC-GASTO.                          
007680     COMPUTE WS-NETO-MES =                                                
007690         TMC-INGRESO(IX-MC) - TMC-GASTO(IX-MC).                           
007700     MOVE WS-NETO-MES TO WS-LSC-NETO.                                     
007710     WRITE LISTADO-LINEA FROM WS-LINEA-SUB-CUENTA.                        
007720     IF PARM-DESG-AMBOS                                                   
007730         PERFORM 730-IMPRIMIR-CATEGORIAS-DE-CUENTA THRU 730-EXIT          
007740     END-IF.                                                              
007750     SET IX-MC UP BY 1.                                                   
007760 722-EXIT.                                                                
007770     EXIT.                                                                
007780                                                                          
007790 730-IMPRIMIR-CATEGORIAS-DE-CUENTA.                                       
007800     PERFORM 732-IMPRIMIR-UNA-SUBCAT THRU 732-EXIT                        
007810         UNTIL IX-MCC > WS-NUM-MES-CTA-CAT                                
007820                OR TMCC-MES(IX-MCC) NOT = TM-MES(IX-MES)                  
007830                OR TMCC-CTA-NUM(IX-MCC) NOT = TMC-CTA-NUM(IX-MC).         
007840 730-EXIT.                                                                
007850     EXIT.                                                                
007860                                                                          
007870 732-IMPRIMIR-UNA-SUBCAT.                                                 
007880     MOVE TMCC-CAT-NOMBRE(IX-MCC) TO WS-LSG-NOMBRE.                       
007890     MOVE TMCC-GASTO(IX-MCC)      TO WS-LSG-GASTO.                        
007900     WRITE LISTADO-LINEA FROM WS-LINEA-SUB-CATEGORIA.                     
007910     SET IX-MCC UP BY 1.                                                  
007920 732-EXIT.                                                                
007930     EXIT.                                                                
007940                                                                          
007950 740-IMPRIMIR-CATEGORIAS-DEL-MES.                                         
007960     PERFORM 742-IMPRIMIR-UNA-CAT-MES THRU 742-EXIT                       
007970         UNTIL IX-MG > WS-NUM-MES-CAT                                     
007980                OR TMG-MES(IX-MG) NOT = TM-MES(IX-MES).                   
007990 740-EXIT.                                                                
008000     EXIT.                                                                
008010                                                                          
008020 742-IMPRIMIR-UNA-CAT-MES.                                                
008030     MOVE TMG-CAT-NOMBRE(IX-MG) TO WS-LSG-NOMBRE.                         
008040     MOVE TMG-GASTO(IX-MG)      TO WS-LSG-GASTO.                          
008050     WRITE LISTADO-LINEA FROM WS-LINEA-SUB-CATEGORIA.                     
008060     SET IX-MG UP BY 1.                                                   
008070 742-EXIT.                                                                
008080     EXIT.                                                                
008090                                                                          
008100 900-CERRAR-FICHEROS.                                                     
008110     CLOSE CUENTAS CATEGOR REGMOV PARAM LISTADO.                          
008120 900-EXIT.                                                                
008130     EXIT.                                                                
