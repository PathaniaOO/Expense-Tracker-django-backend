000010*****************************************************************         
000020* PROGRAMA   : NOMINA                                          *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : PROCESO BATCH                                   *          
000050* DESCRIPCION: ABONO DE NOMINA/SALARIO. LEE EL MAESTRO DE       *         
000060*              CUENTAS, OBTIENE O CREA LA CUENTA DE SISTEMA     *         
000070*              (CALL A CTASIS) Y APLICA UNA TRANSFERENCIA DESDE *         
000080*              LA CUENTA DE SISTEMA A LA CUENTA DESTINO         *         
000090*              INDICADA EN LA TARJETA DE PARAMETROS, SIN        *         
000100*              COMPROBACION DE SALDO EN EL ORIGEN.              *         
000110* ARCHIVOS   : CUENTAS(E) PARAM(E) CTASAL(S) REGMOV(S)          *         
000120* PROGRAMA(S): CTASIS (CALL)                                    *         
000130*-----------------------------------------------------------   *          
000140* HISTORIAL DE CAMBIOS                                          *         
000150* 2009-04-06 LGG  ALTA INICIAL DEL PROGRAMA                    *          
000160* 2009-11-30 LGG  SE INTEGRA CON CTASIS PARA LA CUENTA DE       *         
000170*                 SISTEMA EN LUGAR DE CREARLA AQUI MISMO        *         
000180* 1999-01-08 LGG  REVISION DE FIN DE SIGLO: LA FECHA DEL ABONO   *        
000190*                 SE TOMABA A 2 DIGITOS DE ANO; SE AMPLIA A 4    *        
000200*                 CON VENTANA DE SIGLO (00-49=20XX, 50-99=19XX)  *        
000210* 2016-07-11 MCR  SE LEE EL IMPORTE Y LA CUENTA DESTINO DE LA   *         
000220*                 TARJETA DE PARAMETROS (ANTES VENIAN FIJOS)    *         
000230* 2019-03-22 RTZ  SE RECHAZA LA NOMINA SI LA CUENTA DESTINO ES  *         
000240*                 DE SISTEMA O NO EXISTE (TICKET GP-0245)       *         
000250*****************************************************************         
000260 IDENTIFICATION DIVISION.                                                 
000270 PROGRAM-ID. NOMINA.                                                      
000280 AUTHOR. L GUTIERREZ.                                                     
000290 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000300 DATE-WRITTEN. 04/06/2009.                                                
000310 DATE-COMPILED.                                                           
000320 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000330                                                                          
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SPECIAL-NAMES.                                                           
000370     SWITCH-1 IS SW-REPROCESO.                                            
000380                                                                          
000390 INPUT-OUTPUT SECTION.                                                    
000400 FILE-CONTROL.                                                            
000410     SELECT CUENTAS  ASSIGN TO CUENTAS                                    
000420         ORGANIZATION IS LINE SEQUENTIAL                                  
000430         FILE STATUS IS FS-CUENTAS.                                       
000440                                                                          
000450     SELECT PARAM    ASSIGN TO PARAM                                      
000460         ORGANIZATION IS LINE SEQUENTIAL                                  
000470         FILE STATUS IS FS-PARAM.                                         
000480                                                                          
000490     SELECT CTASAL   ASSIGN TO CTASAL                                     
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS IS FS-CTASAL.                                        
000520                                                                          
000530     SELECT REGMOV   ASSIGN TO REGMOV                                     
000540         ORGANIZATION IS LINE SEQUENTIAL                                  
000550         FILE STATUS IS FS-REGMOV.                                        
000560                                                                          
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  CUENTAS                                                              
000600     LABEL RECORD STANDARD.                                               
000610 COPY CTAREG.                                                             
000620                                                                          
000630 FD  PARAM                                                                
000640     LABEL RECORD STANDARD.                                               
000650 COPY PARMCARD.                                                           
000660                                                                          
000670 FD  CTASAL                                                               
000680     LABEL RECORD STANDARD.                                               
000690 01  CTASAL-LINEA                PIC X(49).                               
000700                                                                          
000710 FD  REGMOV                                                               
000720     LABEL RECORD STANDARD.                                               
000730 01  REGMOV-LINEA                PIC X(73).                               
000740                                                                          
000750 WORKING-STORAGE SECTION.                                                 
000760 77  FS-CUENTAS                  PIC X(02).                               
000770 77  FS-PARAM                    PIC X(02).                               
000780 77  FS-CTASAL                   PIC X(02).                               
000790 77  FS-REGMOV                   PIC X(02).                               
000800                                                                          
000810 78  MAX-CUENTAS                 VALUE 500.                               
000820 78  NOM-TXN-ID-FIJO             VALUE 9000000.                           
000830                                                                          
000840 01  TABLA-CUENTAS.                                                       
000850     05  WS-NUM-CUENTAS          PIC S9(04) COMP VALUE ZERO.              
000860     05  TAB-CTA OCCURS 1 TO 500 TIMES                                    
000870             DEPENDING ON WS-NUM-CUENTAS                                  
000880             ASCENDING KEY IS TAB-CTA-NUM                                 
000890             INDEXED BY IX-CTA.                                           
000900         10  TAB-CTA-NUM         PIC 9(05).                               
000910         10  TAB-CTA-NOMBRE      PIC X(30).                               
000920         10  TAB-CTA-SALDO       PIC S9(10)V99.                           
000930         10  TAB-CTA-SALDO-R REDEFINES TAB-CTA-SALDO.                     
000940             15  TAB-CTA-SALDO-ENT PIC S9(10).                            
000950             15  TAB-CTA-SALDO-DEC PIC 9(02).                             
000960         10  TAB-CTA-SISTEMA     PIC X(01).                               
000970                                                                          
000980 01  WS-MOV-NOMINA.                                                       
000990     05  WS-MOV-NUM              PIC 9(07).                               
001000     05  WS-MOV-TIPO             PIC X(01) VALUE 'T'.                     
001010     05  WS-MOV-ACCION           PIC X(01) VALUE 'C'.                     
001020     05  WS-MOV-FECHA            PIC 9(08).                               
001030     05  WS-MOV-FECHA-R REDEFINES WS-MOV-FECHA.                           
001040         10  WS-MOV-FEC-ANO      PIC 9(04).                               
001050         10  WS-MOV-FEC-MES      PIC 9(02).                               
001060         10  WS-MOV-FEC-DIA      PIC 9(02).                               
001070     05  WS-MOV-CTA-NUM          PIC 9(05).                               
001080     05  WS-MOV-CTA-DESTINO      PIC 9(05).                               
001090     05  WS-MOV-CAT-NUM          PIC 9(05) VALUE ZERO.                    
001100     05  WS-MOV-IMPORTE          PIC S9(08)V99.                           
001110     05  WS-MOV-CONCEPTO         PIC X(30) VALUE                          
001120         'ABONO DE NOMINA'.                                               
001130     05  FILLER                  PIC X(01).                               
001140                                                                          
001150 01  WS-BANDERAS.                                                         
001160     05  WS-RECHAZADO            PIC X(01) VALUE 'N'.                     
001170         88  NOMINA-RECHAZADA         VALUE 'Y'.                          
001180     05  WS-MOTIVO-RECHAZO       PIC X(40).                               
001190                                                                          
001200 01  WS-IDX-DESTINO              PIC S9(04) COMP.                         
001210 01  WS-IDX-SISTEMA              PIC S9(04) COMP.                         
001220 01  WS-CTA-SISTEMA-NUM          PIC 9(05).                               
001230                                                                          
001240* FECHA DEL SISTEMA A 6 DIGITOS (AAMMDD) TAL COMO LA DEVUELVE            
001250* ACCEPT FROM DATE; LA VENTANA DE SIGLO DE 1999-01-08 LA AMPLIA          
001260* A AAAAMMDD EN WS-FECHA-HOY.                                            
001270 01  WS-FECHA-CORTA.                                                      
001280     05  WS-FEC-C-ANO            PIC 9(02).                               
001290     05  WS-FEC-C-MES            PIC 9(02).                               
001300     05  WS-FEC-C-DIA            PIC 9(02).                               
001310                                                                          
001320 01  WS-FECHA-HOY                PIC 9(08).                               
001330 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
001340     05  WS-FEC-H-ANO            PIC 9(04).                               
001350     05  WS-FEC-H-MES            PIC 9(02).                               
001360     05  WS-FEC-H-DIA            PIC 9(02).                               
001370                                                                          
001380 LINKAGE SECTION.                                                         
001390                                                                          
001400 PROCEDURE DIVISION.                                                      
001410 100-PRINCIPAL SECTION.                                                   
001420     PERFORM 200-ABRIR-FICHEROS THRU 200-EXIT.                            
001430     PERFORM 300-CARGAR-CUENTAS THRU 300-EXIT.                            
001440     PERFORM 400-LEER-PARAMETROS THRU 400-EXIT.                           
001450     PERFORM 500-VALIDAR-DESTINO THRU 500-EXIT.                           
001460     IF NOT NOMINA-RECHAZADA                                              
001470         PERFORM 600-OBTENER-CTA-SISTEMA THRU 600-EXIT                    
001480         PERFORM 700-APLICAR-ABONO THRU 700-EXIT                          
001490         PERFORM 800-ESCRIBIR-REGISTRO THRU 800-EXIT                      
001500     END-IF.                                                              
001510     PERFORM 900-VOLCAR-CUENTAS THRU 900-EXIT.                            
001520     PERFORM 950-CERRAR-FICHEROS THRU 950-EXIT.                           
001530     STOP RUN.                                                            
001540 100-EXIT.                                                                
001550     EXIT.                                                                
001560                                                                          
001570 200-ABRIR-FICHEROS.                                                      
001580     OPEN INPUT  CUENTAS                                                  
001590     OPEN INPUT  PARAM                                                    
001600     OPEN OUTPUT CTASAL                                                   
001610     OPEN OUTPUT REGMOV.                                                  
001620 200-EXIT.                                                                
001630     EXIT.                                                                
001640                                                                          
001650 300-CARGAR-CUENTAS.                                                      
001660     MOVE ZERO TO WS-NUM-CUENTAS.                                         
001670 300-LEER.                                                                
001680     READ CUENTAS                                                         
001690         AT END GO TO 300-EXIT.                                           
001700     ADD 1 TO WS-NUM-CUENTAS.                                             
001710     SET IX-CTA TO WS-NUM-CUENTAS.                                        
001720     MOVE CTA-NUM         TO TAB-CTA-NUM(IX-CTA).                         
001730     MOVE CTA-NOMBRE      TO TAB-CTA-NOMBRE(IX-CTA).                      
001740     MOVE CTA-SALDO       TO TAB-CTA-SALDO(IX-CTA).                       
001750     MOVE CTA-IND-SISTEMA TO TAB-CTA-SISTEMA(IX-CTA).                     
001760     GO TO 300-LEER.                                                      
001770 300-EXIT.                                                                
001780     EXIT.                                                                
001790                                                                          
001800 400-LEER-PARAMETROS.                                                     
001810     READ PARAM                                                           
001820         AT END                                                           
001830             MOVE 'Y' TO WS-RECHAZADO                                     
001840             MOVE 'TARJETA DE PARAMETROS AUSENTE'                         
001850                 TO WS-MOTIVO-RECHAZO.                                    
001860 400-EXIT.                                                                
001870     EXIT.                                                                
001880                                                                          
001890 500-VALIDAR-DESTINO.                                                     
001900     IF NOMINA-RECHAZADA                                                  
001910         GO TO 500-EXIT                                                   
001920     END-IF.                                                              
001930     MOVE ZERO TO WS-IDX-DESTINO.                                         
001940     SEARCH ALL TAB-CTA                                                   
001950         AT END                                                           
001960             MOVE 'Y' TO WS-RECHAZADO                                     
001970             MOVE 'CUENTA DESTINO NO EXISTE'                              
001980                 TO WS-MOTIVO-RECHAZO                                     
001990             GO TO 500-EXIT                                               
002000         WHEN TAB-CTA-NUM(IX-CTA) = PARM-CTA-DESTINO                      
002010             SET WS-IDX-DESTINO TO IX-CTA                                 
002020     END-SEARCH.                                                          
002030     IF TAB-CTA-SISTEMA(WS-IDX-DESTINO) = 'Y'                             
002040         MOVE 'Y' TO WS-RECHAZADO                                         
002050         MOVE 'LA CUENTA DESTINO ES DE SISTEMA'                           
002060             TO WS-MOTIVO-RECHAZO                                         
002070         GO TO 500-EXIT                                                   
002080     END-IF.                                                              
002090     IF PARM-IMPORTE-NOM NOT > ZERO                                       
002100         MOVE 'Y' TO WS-RECHAZADO                                         
002110         MOVE 'IMPORTE DE NOMINA DEBE SER MAYOR QUE CERO'                 
002120             TO WS-MOTIVO-RECHAZO                                         
002130     END-IF.                                                              
002140 500-EXIT.                                                                
002150     EXIT.                                                                
002160                                                                          
002170* OBTIENE (O CREA SI NO EXISTE) LA CUENTA DE SISTEMA MEDIANTE EL         
002180* SUBPROGRAMA COMUN CTASIS, QUE OPERA DIRECTAMENTE SOBRE                 
002190* TABLA-CUENTAS POR LINKAGE.                                             
002200 600-OBTENER-CTA-SISTEMA.                                                 
002210     CALL 'CTASIS' USING MAX-CUENTAS TABLA-CUENTAS                        
002220                          WS-CTA-SISTEMA-NUM.                             
002230     MOVE ZERO TO WS-IDX-SISTEMA.                                         
002240     SEARCH ALL TAB-CTA                                                   
002250         AT END NEXT SENTENCE                                             
002260         WHEN TAB-CTA-NUM(IX-CTA) = WS-CTA-SISTEMA-NUM                    
002270             SET WS-IDX-SISTEMA TO IX-CTA                                 
002280     END-SEARCH.                                                          
002290* CTASIS PUEDE HABER INSERTADO LA CUENTA DESTINO EN UNA                  
002300* POSICION DISTINTA SI SE AMPLIO LA TABLA; SE REUBICA POR SI             
002310* ACASO ANTES DE APLICAR EL ABONO.                                       
002320     SEARCH ALL TAB-CTA                                                   
002330         AT END NEXT SENTENCE                                             
002340         WHEN TAB-CTA-NUM(IX-CTA) = PARM-CTA-DESTINO                      
002350             SET WS-IDX-DESTINO TO IX-CTA                                 
002360     END-SEARCH.                                                          
002370 600-EXIT.                                                                
002380     EXIT.                                                                
002390                                                                          
002400* LA CUENTA DE SISTEMA PUEDE QUEDAR EN NEGATIVO; NO SE COMPRUEBA         
002410* SALDO EN EL ORIGEN CUANDO EL ORIGEN ES LA CUENTA DE SISTEMA.           
002420 700-APLICAR-ABONO.                                                       
002430     SUBTRACT PARM-IMPORTE-NOM FROM TAB-CTA-SALDO(WS-IDX-SISTEMA).        
002440     ADD PARM-IMPORTE-NOM TO TAB-CTA-SALDO(WS-IDX-DESTINO).               
002450 700-EXIT.                                                                
002460     EXIT.                                                                
002470                                                                          
002480 800-ESCRIBIR-REGISTRO.                                                   
002490     ACCEPT WS-FECHA-CORTA FROM DATE.                                     
002500     IF WS-FEC-C-ANO < 50                                                 
002510         COMPUTE WS-FEC-H-ANO = 2000 + WS-FEC-C-ANO                       
002520     ELSE                                                                 
002530         COMPUTE WS-FEC-H-ANO = 1900 + WS-FEC-C-ANO                       
002540     END-IF.                                                              
002550     MOVE WS-FEC-C-MES TO WS-FEC-H-MES.                                   
002560     MOVE WS-FEC-C-DIA TO WS-FEC-H-DIA.                                   
002570     MOVE NOM-TXN-ID-FIJO    TO WS-MOV-NUM.                               
002580     MOVE WS-FECHA-HOY       TO WS-MOV-FECHA.                             
002590     MOVE WS-CTA-SISTEMA-NUM TO WS-MOV-CTA-NUM.                           
002600     MOVE PARM-CTA-DESTINO   TO WS-MOV-CTA-DESTINO.                       
002610     MOVE PARM-IMPORTE-NOM   TO WS-MOV-IMPORTE.                           
002620     MOVE WS-MOV-NOMINA      TO REGMOV-LINEA.                             
002630     WRITE REGMOV-LINEA.                                                  
002640 800-EXIT.                                                                
002650     EXIT.                                                                
002660                                                                          
002670 900-VOLCAR-CUENTAS.                                                      
002680     MOVE 1 TO IX-CTA.                                                    
002690     PERFORM 910-VOLCAR-UNA-CUENTA THRU 910-EXIT                          
002700         UNTIL IX-CTA > WS-NUM-CUENTAS.                                   
002710 900-EXIT.                                                                
002720     EXIT.                                                                
002730                                                                          
002740 910-VOLCAR-UNA-CUENTA.                                                   
002750     MOVE TAB-CTA-NUM(IX-CTA)     TO CTA-NUM.                             
002760     MOVE TAB-CTA-NOMBRE(IX-CTA)  TO CTA-NOMBRE.                          
002770     MOVE TAB-CTA-SALDO(IX-CTA)   TO CTA-SALDO.                           
002780     MOVE TAB-CTA-SISTEMA(IX-CTA) TO CTA-IND-SISTEMA.                     
002790     MOVE CTA-REG TO CTASAL-LINEA.                                        
002800     WRITE CTASAL-LINEA.                                                  
002810     SET IX-CTA UP BY 1.                                                  
002820 910-EXIT.                                                                
002830     EXIT.                                                                
002840                                                                          
002850 950-CERRAR-FICHEROS.                                                     
002860     CLOSE CUENTAS PARAM CTASAL REGMOV.                                   
002870 950-EXIT.                                                                
002880     EXIT.                                                                
