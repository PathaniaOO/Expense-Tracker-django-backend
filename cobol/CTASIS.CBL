000010*****************************************************************         
000020* PROGRAMA   : CTASIS                                          *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : SUBPROGRAMA (CALLED)                            *          
000050* DESCRIPCION: LOCALIZA LA CUENTA OCULTA DE SISTEMA DENTRO DE   *         
000060*              LA TABLA DE CUENTAS EN MEMORIA DEL PROGRAMA      *         
000070*              LLAMADOR; SI NO EXISTE LA CREA CON SALDO CERO.   *         
000080*              EL USUARIO DE ESTA CORRIDA TIENE A LO SUMO UNA   *         
000090*              CUENTA DE SISTEMA EN TODO EL MAESTRO.            *         
000100* LLAMADO POR: NOMINA                                           *         
000110*-----------------------------------------------------------   *          
000120* HISTORIAL DE CAMBIOS                                          *         
000130* 2009-04-02 LGG  ALTA INICIAL DEL SUBPROGRAMA                  *         
000140* 2009-11-30 LGG  SE FIJA EL NOMBRE FIJO DE LA CUENTA DE        *         
000150*                 SISTEMA ("EXTERNA (SISTEMA)")                 *         
000160* 1999-01-08 LGG  REVISION DE FIN DE SIGLO, SIN CAMBIOS DE      *         
000170*                 FORMATO DE FECHA EN ESTE MODULO                *        
000180* 2017-10-05 MCR  SE AMPLIA LA BUSQUEDA A TABLA DE 500 CUENTAS  *         
000190*                 PARA ALINEAR CON CARGMOV (TICKET GP-0188)     *         
000200* 2020-06-19 RTZ  LA NUEVA CUENTA DE SISTEMA TOMA SIEMPRE EL    *         
000210*                 SIGUIENTE NUMERO LIBRE, SIN REORDENAR TABLA   *         
000220*                 (TICKET GP-0260)                              *         
000230*****************************************************************         
000240 IDENTIFICATION DIVISION.                                                 
000250 PROGRAM-ID. CTASIS.                                                      
000260 AUTHOR. L GUTIERREZ.                                                     
000270 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000280 DATE-WRITTEN. 04/02/2009.                                                
000290 DATE-COMPILED.                                                           
000300 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000310                                                                          
000320 ENVIRONMENT DIVISION.                                                    
000330 CONFIGURATION SECTION.                                                   
000340 SPECIAL-NAMES.                                                           
000350     SWITCH-1 IS SW-REPROCESO.                                            
000360                                                                          
000370 DATA DIVISION.                                                           
000380 WORKING-STORAGE SECTION.                                                 
000390 77  WS-ENCONTRADA               PIC X(01) VALUE 'N'.                     
000400     88  CUENTA-ENCONTRADA            VALUE 'Y'.                          
000410 77  WS-IX-REC                   PIC S9(04) COMP.                         
000420                                                                          
000430 01  WS-NOMBRE-SISTEMA.                                                   
000440     05  WS-NOM-SIST-TXT         PIC X(18) VALUE                          
000450         'EXTERNA (SISTEMA)'.                                             
000460     05  FILLER                  PIC X(12) VALUE SPACES.                  
000470 01  WS-NOMBRE-SISTEMA-R REDEFINES WS-NOMBRE-SISTEMA.                     
000480     05  WS-NOM-SIST-INICIAL     PIC X(08).                               
000490     05  WS-NOM-SIST-RESTO       PIC X(22).                               
000500                                                                          
000510 01  WS-NUEVO-NUM-CAMPO.                                                  
000520     05  WS-NUEVO-NUM            PIC 9(05).                               
000530 01  WS-NUEVO-NUM-R REDEFINES WS-NUEVO-NUM-CAMPO.                         
000540     05  WS-NUEVO-NUM-X          PIC X(05).                               
000550                                                                          
000560 LINKAGE SECTION.                                                         
000570 01  LK-MAX-CUENTAS              PIC S9(04) COMP.                         
000580 01  LK-TABLA-CUENTAS.                                                    
000590     05  LK-NUM-CUENTAS          PIC S9(04) COMP.                         
000600     05  LK-TAB-CTA OCCURS 1 TO 500 TIMES                                 
000610             DEPENDING ON LK-NUM-CUENTAS                                  
000620             ASCENDING KEY IS LK-CTA-NUM                                  
000630             INDEXED BY LK-IX-CTA.                                        
000640         10  LK-CTA-NUM          PIC 9(05).                               
000650         10  LK-CTA-NOMBRE       PIC X(30).                               
000660         10  LK-CTA-SALDO        PIC S9(10)V99.                           
000670         10  LK-CTA-SALDO-R REDEFINES LK-CTA-SALDO.                       
000680             15  LK-CTA-SALDO-ENT  PIC S9(10).                            
000690             15  LK-CTA-SALDO-DEC  PIC 9(02).                             
000700         10  LK-CTA-SISTEMA      PIC X(01).                               
000710 01  LK-CTA-SISTEMA-NUM          PIC 9(05).                               
000720                                                                          
000730 PROCEDURE DIVISION USING LK-MAX-CUENTAS LK-TABLA-CUENTAS                 
000740                           LK-CTA-SISTEMA-NUM.                            
000750 100-PRINCIPAL SECTION.                                                   
000760     MOVE 'N' TO WS-ENCONTRADA.                                           
000770     MOVE ZERO TO LK-CTA-SISTEMA-NUM.                                     
000780     PERFORM 200-BUSCAR-SISTEMA THRU 200-EXIT.                            
000790     IF NOT CUENTA-ENCONTRADA                                             
000800         PERFORM 300-CREAR-SISTEMA THRU 300-EXIT                          
000810     END-IF.                                                              
000820     GOBACK.                                                              
000830 100-EXIT.                                                                
000840     EXIT.                                                                
000850                                                                          
000860* NO HAY UNA CLAVE DIRECTA A LA CUENTA DE SISTEMA, ASI QUE SE            
000870* RECORRE LA TABLA EN BUSCA DEL INDICADOR DE SISTEMA ACTIVO. EN          
000880* ESTE MAESTRO SOLO PUEDE HABER UNA CUENTA ASI.                          
000890 200-BUSCAR-SISTEMA.                                                      
000900     IF LK-NUM-CUENTAS = ZERO                                             
000910         GO TO 200-EXIT                                                   
000920     END-IF.                                                              
000930     MOVE 1 TO WS-IX-REC.                                                 
000940     PERFORM 210-COMPROBAR-UNA THRU 210-EXIT                              
000950         UNTIL WS-IX-REC > LK-NUM-CUENTAS                                 
000960            OR CUENTA-ENCONTRADA.                                         
000970 200-EXIT.                                                                
000980     EXIT.                                                                
000990                                                                          
001000 210-COMPROBAR-UNA.                                                       
001010     SET LK-IX-CTA TO WS-IX-REC.                                          
001020     IF LK-CTA-SISTEMA(LK-IX-CTA) = 'Y'                                   
001030         MOVE 'Y' TO WS-ENCONTRADA                                        
001040         MOVE LK-CTA-NUM(LK-IX-CTA) TO LK-CTA-SISTEMA-NUM                 
001050     END-IF.                                                              
001060     ADD 1 TO WS-IX-REC.                                                  
001070 210-EXIT.                                                                
001080     EXIT.                                                                
001090                                                                          
001100* DA DE ALTA LA CUENTA DE SISTEMA CON SALDO CERO. TOMA EL                
001110* SIGUIENTE NUMERO LIBRE (EL MAYOR DE LA TABLA MAS UNO) PARA NO          
001120* TENER QUE REORDENAR LA TABLA, YA QUE ASI SIGUE ASCENDENTE.             
001130 300-CREAR-SISTEMA.                                                       
001140     IF LK-NUM-CUENTAS NOT < LK-MAX-CUENTAS                               
001150         GOBACK                                                           
001160     END-IF.                                                              
001170     IF LK-NUM-CUENTAS = ZERO                                             
001180         MOVE 1 TO WS-NUEVO-NUM                                           
001190     ELSE                                                                 
001200         SET LK-IX-CTA TO LK-NUM-CUENTAS                                  
001210         COMPUTE WS-NUEVO-NUM = LK-CTA-NUM(LK-IX-CTA) + 1                 
001220     END-IF.                                                              
001230     ADD 1 TO LK-NUM-CUENTAS.                                             
001240     SET LK-IX-CTA TO LK-NUM-CUENTAS.                                     
001250     MOVE WS-NUEVO-NUM      TO LK-CTA-NUM(LK-IX-CTA).                     
001260     MOVE WS-NOM-SIST-TXT   TO LK-CTA-NOMBRE(LK-IX-CTA).                  
001270     MOVE ZERO              TO LK-CTA-SALDO(LK-IX-CTA).                   
001280     MOVE 'Y'               TO LK-CTA-SISTEMA(LK-IX-CTA).                 
001290     MOVE WS-NUEVO-NUM      TO LK-CTA-SISTEMA-NUM.                        
001300 300-EXIT.                                                                
001310     EXIT.                                                                
