000010*****************************************************************         
000020* PROGRAMA   : RPTCATG                                         *          
000030* APLICACION : CONTROL DE GASTOS PERSONALES                    *          
000040* TIPO       : PROCESO BATCH (LISTADO)                         *          
000050* DESCRIPCION: LISTADO DE GASTOS TOTALIZADOS POR CATEGORIA.     *         
000060*              LEE EL REGISTRO DE MOVIMIENTOS ACEPTADOS         *         
000070*              (REGMOV), SELECCIONA LOS GASTOS DENTRO DE LA     *         
000080*              VENTANA DE FECHAS Y, SI SE INDICA, DE LA CUENTA  *         
000090*              PEDIDAS EN LA TARJETA DE PARAMETROS, Y EMITE     *         
000100*              UNA LINEA POR CATEGORIA CON ACTIVIDAD, ORDENADA  *         
000110*              POR NOMBRE, MAS EL TOTAL GENERAL.                *         
000120* ARCHIVOS   : CATEGOR(E) REGMOV(E) PARAM(E) LISTADO(S)         *         
000130* PROGRAMA(S): NO APLICA                                       *          
000140*-----------------------------------------------------------   *          
000150* HISTORIAL DE CAMBIOS                                          *         
000160* 2010-02-15 LGG  ALTA INICIAL DEL LISTADO                     *          
000170* 2010-09-01 LGG  SE AGREGA EL FILTRO POR CUENTA                *         
000180* 1999-02-20 LGG  REVISION DE FIN DE SIGLO: LA VENTANA DE       *         
000190*                 FECHAS PASA A 4 DIGITOS DE ANO EN LA TARJETA  *         
000200* 2015-03-10 MCR  SE AGREGA LA EXPANSION AAAAMM A PRIMER/ULTIMO *         
000210*                 DIA DEL MES (DIA=00 EN LA TARJETA)            *         
000220* 2018-11-02 RTZ  LA CATEGORIA DESCONOCIDA O AUSENTE PASA A     *         
000230*                 LISTAR COMO "SIN CATEGORIA" (TICKET GP-0233)  *         
000240*****************************************************************         
000250 IDENTIFICATION DIVISION.                                                 
000260 PROGRAM-ID. RPTCATG.                                                     
000270 AUTHOR. L GUTIERREZ.                                                     
000280 INSTALLATION. UNIZARBANK - PROCESO DE DATOS.                             
000290 DATE-WRITTEN. 02/15/2010.                                                
000300 DATE-COMPILED.                                                           
000310 SECURITY. USO INTERNO - DEPARTAMENTO DE PROCESO BATCH.                   
000320                                                                          
000330 ENVIRONMENT DIVISION.                                                    
000340 CONFIGURATION SECTION.                                                   
000350 SPECIAL-NAMES.                                                           
000360     C01 IS TOP-OF-FORM                                                   
000370     SWITCH-1 IS SW-REPROCESO.                                            
000380                                                                          
000390 INPUT-OUTPUT SECTION.                                                    
000400 FILE-CONTROL.                                                            
000410     SELECT CATEGOR  ASSIGN TO CATEGOR                                    
000420         ORGANIZATION IS LINE SEQUENTIAL                                  
000430         FILE STATUS IS FS-CATEGOR.                                       
000440                                                                          
000450     SELECT REGMOV   ASSIGN TO REGMOV                                     
000460         ORGANIZATION IS LINE SEQUENTIAL                                  
000470         FILE STATUS IS FS-REGMOV.                                        
000480                                                                          
000490     SELECT PARAM    ASSIGN TO PARAM                                      
000500         ORGANIZATION IS LINE SEQUENTIAL                                  
000510         FILE STATUS IS FS-PARAM.                                         
000520                                                                          
000530     SELECT LISTADO  ASSIGN TO LISTADO                                    
000540         ORGANIZATION IS LINE SEQUENTIAL                                  
000550         FILE STATUS IS FS-LISTADO.                                       
000560                                                                          
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590 FD  CATEGOR                                                              
000600     LABEL RECORD STANDARD.                                               
000610 COPY CATREG.                                                             
000620                                                                          
000630 FD  REGMOV                                                               
000640     LABEL RECORD STANDARD.                                               
000650 COPY MOVREG.                                                             
000660                                                                          
000670 FD  PARAM                                                                
000680     LABEL RECORD STANDARD.                                               
000690 COPY PARMCARD.                                                           
000700                                                                          
000710 FD  LISTADO                                                              
000720     LABEL RECORD STANDARD.                                               
000730 01  LISTADO-LINEA               PIC X(132).                              
000740                                                                          
000750 WORKING-STORAGE SECTION.                                                 
000760 77  FS-CATEGOR                  PIC X(02).                               
000770 77  FS-REGMOV                   PIC X(02).                               
000780 77  FS-PARAM                    PIC X(02).                               
000790 77  FS-LISTADO                  PIC X(02).                               
000800                                                                          
000810 78  MAX-CATEGOR                 VALUE 201.                               
000820                                                                          
000830 01  TABLA-CATEGOR.                                                       
000840     05  WS-NUM-CATEGOR          PIC S9(04) COMP VALUE ZERO.              
000850     05  TAB-CAT OCCURS 1 TO 201 TIMES                                    
000860             DEPENDING ON WS-NUM-CATEGOR                                  
000870             ASCENDING KEY IS TAB-CAT-NUM                                 
000880             INDEXED BY IX-CAT.                                           
000890         10  TAB-CAT-NUM         PIC 9(05).                               
000900         10  TAB-CAT-NOMBRE      PIC X(20).                               
000910         10  TAB-CAT-TOTAL       PIC S9(16)V99 VALUE ZERO.                
000920         10  TAB-CAT-TOTAL-R REDEFINES TAB-CAT-TOTAL.                     
000930             15  TAB-CAT-TOT-ENT PIC S9(16).                              
000940             15  TAB-CAT-TOT-DEC PIC 9(02).                               
000950                                                                          
000960 01  WS-VENTANA.                                                          
000970     05  WS-FEC-INI              PIC 9(08).                               
000980     05  WS-FEC-FIN              PIC 9(08).                               
000990     05  WS-MESES-31 PIC X(12) VALUE                                      
001000         'YNYNYNYNYNYN'.                                                  
001010     05  WS-MESES-31-R REDEFINES WS-MESES-31.                             
001020         10  WS-M31 OCCURS 12 TIMES PIC X(01).                            
001030                                                                          
001040 01  WS-INDICES.                                                          
001050     05  IX1                     PIC S9(04) COMP.                         
001060     05  IX2                     PIC S9(04) COMP.                         
001070                                                                          
001080 01  WS-TEMP-CAT.                                                         
001090     05  WS-T-NUM                PIC 9(05).                               
001100     05  WS-T-NOMBRE             PIC X(20).                               
001110     05  WS-T-TOTAL              PIC S9(16)V99.                           
001120                                                                          
001130 01  WS-BANDERAS.                                                         
001140     05  WS-FIN-REGMOV           PIC X(01) VALUE 'N'.                     
001150         88  HAY-FIN-REGMOV           VALUE 'Y'.                          
001160                                                                          
001170 01  WS-IDX-BUSQUEDA             PIC S9(04) COMP.                         
001180                                                                          
001190 01  WS-GRAN-TOTAL               PIC S9(16)V99 VALUE ZERO.                
001200                                                                          
001210 01  WS-RESTOS-BISIESTO.                                                  
001220     05  WS-R4                   PIC S9(04) COMP.                         
001230     05  WS-R100                 PIC S9(04) COMP.                         
001240     05  WS-R400                 PIC S9(04) COMP.                         
001250     05  WS-COCIENTE             PIC S9(04) COMP.                         
001260                                                                          
001270 01  WS-BANDERA-BISIESTO         PIC X(01) VALUE 'N'.                     
001280     88  ES-BISIESTO                  VALUE 'Y'.                          
001290                                                                          
001300 01  WS-LINEA-CABECERA           PIC X(132).                              
001310 01  WS-LINEA-CABECERA-R REDEFINES WS-LINEA-CABECERA.                     
001320     05  FILLER                  PIC X(10) VALUE 'CATEGORIA'.             
001330     05  FILLER                  PIC X(112) VALUE SPACES.                 
001340     05  FILLER                  PIC X(10) VALUE 'TOTAL'.                 
001350                                                                          
001360 01  WS-LINEA-DETALLE.                                                    
001370     05  WS-LD-NOMBRE            PIC X(20).                               
001380     05  FILLER                  PIC X(10) VALUE SPACES.                  
001390     05  WS-LD-TOTAL             PIC -Z(13)9.99.                          
001400     05  FILLER                  PIC X(89) VALUE SPACES.                  
001410                                                                          
001420 01  WS-LINEA-TOTAL.                                                      
001430     05  FILLER                  PIC X(20) VALUE 'TOTAL'.                 
001440     05  FILLER                  PIC X(10) VALUE SPACES.                  
001450     05  WS-LT-TOTAL             PIC -Z(13)9.99.                          
001460     05  FILLER                  PIC X(89) VALUE SPACES.                  
001470                                                                          
001480 LINKAGE SECTION.                                                         
001490                                                                          
001500 PROCEDURE DIVISION.                                                      
001510 100-PRINCIPAL SECTION.                                                   
001520     PERFORM 200-ABRIR-FICHEROS THRU 200-EXIT.                            
001530     PERFORM 300-CARGAR-CATEGORIAS THRU 300-EXIT.                         
001540     PERFORM 350-LEER-PARAMETROS THRU 350-EXIT.                           
001550     PERFORM 400-ACUMULAR-GASTOS THRU 400-EXIT.                           
001560     PERFORM 500-ORDENAR-CATEGORIAS THRU 500-EXIT.                        
001570     PERFORM 600-IMPRIMIR-LISTADO THRU 600-EXIT.                          
001580     PERFORM 900-CERRAR-FICHEROS THRU 900-EXIT.                           
001590     STOP RUN.                                                            
001600 100-EXIT.                                                                
001610     EXIT.                                                                
001620                                                                          
001630 200-ABRIR-FICHEROS.                                                      
001640     OPEN INPUT  CATEGOR                                                  
001650     OPEN INPUT  REGMOV                                                   
001660     OPEN INPUT  PARAM                                                    
001670     OPEN OUTPUT LISTADO.                                                 
001680 200-EXIT.                                                                
001690     EXIT.                                                                
001700                                                                          
001710 300-CARGAR-CATEGORIAS.                                                   
001720     MOVE ZERO TO WS-NUM-CATEGOR.                                         
001730 300-LEER.                                                                
001740     READ CATEGOR                                                         
001750         AT END GO TO 300-EXIT.                                           
001760     ADD 1 TO WS-NUM-CATEGOR.                                             
001770     SET IX-CAT TO WS-NUM-CATEGOR.                                        
001780     MOVE CAT-NUM    TO TAB-CAT-NUM(IX-CAT).                              
001790     MOVE CAT-NOMBRE TO TAB-CAT-NOMBRE(IX-CAT).                           
001800     MOVE ZERO       TO TAB-CAT-TOTAL(IX-CAT).                            
001810     GO TO 300-LEER.                                                      
001820 300-EXIT.                                                                
001830     EXIT.                                                                
001840                                                                          
001850 350-LEER-PARAMETROS.                                                     
001860     MOVE ZERO TO WS-FEC-INI WS-FEC-FIN.                                  
001870     READ PARAM                                                           
001880         AT END GO TO 350-EXIT.                                           
001890     PERFORM 370-EXPANDIR-VENTANA THRU 370-EXIT.                          
001900 350-EXIT.                                                                
001910     EXIT.                                                                
001920                                                                          
001930* UN DIA=00 EN LA TARJETA SIGNIFICA QUE SOLO SE DIO AAAAMM; LA           
001940* FECHA INICIAL SE LLEVA AL DIA 1 Y LA FINAL AL ULTIMO DIA DEL           
001950* MES (CON LA PRUEBA DE ANO BISIESTO PARA FEBRERO). UN CAMPO A           
001960* CERO EN LA TARJETA SIGNIFICA "SIN FILTRO" POR ESE EXTREMO.             
001970 370-EXPANDIR-VENTANA.                                                    
001980     IF PARM-FEC-INI = ZERO                                               
001990         MOVE ZERO TO WS-FEC-INI                                          
002000     ELSE                                                                 
002010         IF PARM-INI-DIA = ZERO                                           
002020             COMPUTE WS-FEC-INI =                                         
002030                 (PARM-INI-ANO * 10000) + (PARM-INI-MES * 100) + 1        
002040         ELSE                                                             
002050             MOVE PARM-FEC-INI TO WS-FEC-INI                              
002060         END-IF                                                           
002070     END-IF.                                                              
002080                                                                          
002090     IF PARM-FEC-FIN = ZERO                                               
002100         MOVE 99999999 TO WS-FEC-FIN                                      
002110     ELSE                                                                 
002120         IF PARM-FIN-DIA = ZERO                                           
002130             PERFORM 380-ULTIMO-DIA-MES THRU 380-EXIT                     
002140         ELSE                                                             
002150             MOVE PARM-FEC-FIN TO WS-FEC-FIN                              
002160         END-IF                                                           
002170     END-IF.                                                              
002180 370-EXIT.                                                                
002190     EXIT.                                                                
002200                                                                          
002210 380-ULTIMO-DIA-MES.                                                      
002220     MOVE 31 TO IX1.                                                      
002230     IF WS-M31(PARM-FIN-MES) = 'N'                                        
002240         MOVE 30 TO IX1                                                   
002250     END-IF.                                                              
002260     IF PARM-FIN-MES = 2                                                  
002270         MOVE 28 TO IX1                                                   
002280         PERFORM 390-PROBAR-BISIESTO THRU 390-EXIT                        
002290         IF ES-BISIESTO                                                   
002300             MOVE 29 TO IX1                                               
002310         END-IF                                                           
002320     END-IF.                                                              
002330     COMPUTE WS-FEC-FIN =                                                 
002340         (PARM-FIN-ANO * 10000) + (PARM-FIN-MES * 100) + IX1.             
002350 380-EXIT.                                                                
002360     EXIT.                                                                
002370                                                                          
002380* ANO BISIESTO: DIVISIBLE ENTRE 4, SALVO LOS SECULARES, QUE SOLO         
002390* LO SON SI ADEMAS SON DIVISIBLES ENTRE 400. SIN FUNCIONES               
002400* INTRINSECAS, EL RESTO SE OBTIENE CON DIVIDE ... REMAINDER.             
002410 390-PROBAR-BISIESTO.                                                     
002420     MOVE 'N' TO WS-BANDERA-BISIESTO.                                     
002430     DIVIDE PARM-FIN-ANO BY 4 GIVING WS-COCIENTE                          
002440         REMAINDER WS-R4.                                                 
002450     IF WS-R4 = ZERO                                                      
002460         DIVIDE PARM-FIN-ANO BY 100 GIVING WS-COCIENTE                    
002470             REMAINDER WS-R100                                            
002480         IF WS-R100 NOT = ZERO                                            
002490             MOVE 'Y' TO WS-BANDERA-BISIESTO                              
002500         ELSE                                                             
002510             DIVIDE PARM-FIN-ANO BY 400 GIVING WS-COCIENTE                
002520                 REMAINDER WS-R400                                        
002530             IF WS-R400 = ZERO                                            
002540                 MOVE 'Y' TO WS-BANDERA-BISIESTO                          
002550             END-IF                                                       
002560         END-IF                                                           
002570     END-IF.                                                              
002580 390-EXIT.                                                                
002590     EXIT.                                                                
002600                                                                          
002610 400-ACUMULAR-GASTOS.                                                     
002620 400-LEER.                                                                
002630     READ REGMOV                                                          
002640         AT END GO TO 400-EXIT.                                           
002650     IF NOT MOV-ES-GASTO                                                  
002660         GO TO 400-LEER                                                   
002670     END-IF.                                                              
002680     IF MOV-FECHA < WS-FEC-INI OR MOV-FECHA > WS-FEC-FIN                  
002690         GO TO 400-LEER                                                   
002700     END-IF.                                                              
002710     IF PARM-CTA-FILTRO NOT = ZERO                                        
002720        AND MOV-CTA-NUM NOT = PARM-CTA-FILTRO                             
002730         GO TO 400-LEER                                                   
002740     END-IF.                                                              
002750                                                                          
002760     MOVE ZERO TO WS-IDX-BUSQUEDA.                                        
002770     SEARCH ALL TAB-CAT                                                   
002780         AT END NEXT SENTENCE                                             
002790         WHEN TAB-CAT-NUM(IX-CAT) = MOV-CAT-NUM                           
002800             SET WS-IDX-BUSQUEDA TO IX-CAT                                
002810     END-SEARCH.                                                          
002820     IF WS-IDX-BUSQUEDA = ZERO                                            
002830         PERFORM 410-LOCALIZAR-SIN-CATEGORIA THRU 410-EXIT                
002840     END-IF.                                                              
002850     ADD MOV-IMPORTE TO TAB-CAT-TOTAL(WS-IDX-BUSQUEDA).                   
002860     ADD MOV-IMPORTE TO WS-GRAN-TOTAL.                                    
002870     GO TO 400-LEER.                                                      
002880 400-EXIT.                                                                
002890     EXIT.                                                                
002900                                                                          
002910* BUSCA LA FILA SINTETICA "SIN CATEGORIA" (NUMERO 00000); SI EL          
002920* GASTO ES EL PRIMERO SIN CATEGORIA SE DA DE ALTA EN LA TABLA.           
002930 410-LOCALIZAR-SIN-CATEGORIA.                                             
002940     MOVE ZERO TO WS-IDX-BUSQUEDA.                                        
002950     PERFORM 415-COMPROBAR-UNA THRU 415-EXIT                              
002960         VARYING IX1 FROM 1 BY 1                                          
002970         UNTIL IX1 > WS-NUM-CATEGOR OR WS-IDX-BUSQUEDA NOT = ZERO.        
002980     IF WS-IDX-BUSQUEDA = ZERO                                            
002990         ADD 1 TO WS-NUM-CATEGOR                                          
003000         SET IX-CAT TO WS-NUM-CATEGOR                                     
003010         MOVE ZERO           TO TAB-CAT-NUM(IX-CAT)                       
003020         MOVE 'SIN CATEGORIA' TO TAB-CAT-NOMBRE(IX-CAT)                   
003030         MOVE ZERO           TO TAB-CAT-TOTAL(IX-CAT)                     
003040         SET WS-IDX-BUSQUEDA TO IX-CAT                                    
003050     END-IF.                                                              
003060 410-EXIT.                                                                
003070     EXIT.                                                                
003080                                                                          
003090 415-COMPROBAR-UNA.                                                       
003100     IF TAB-CAT-NUM(IX1) = ZERO                                           
003110         SET WS-IDX-BUSQUEDA TO IX1                                       
003120     END-IF.                                                              
003130 415-EXIT.                                                                
003140     EXIT.                                                                
003150                                                                          
003160* BURBUJA SIMPLE POR NOMBRE DE CATEGORIA; LA TABLA ES PEQUENA            
003170* (A LO SUMO 201 FILAS) Y SOLO SE ORDENA UNA VEZ POR CORRIDA.            
003180 500-ORDENAR-CATEGORIAS.                                                  
003190     IF WS-NUM-CATEGOR < 2                                                
003200         GO TO 500-EXIT                                                   
003210     END-IF.                                                              
003220     PERFORM 510-PASADA THRU 510-EXIT                                     
003230         VARYING IX1 FROM 1 BY 1                                          
003240         UNTIL IX1 > WS-NUM-CATEGOR - 1.                                  
003250 500-EXIT.                                                                
003260     EXIT.                                                                
003270                                                                          
003280 510-PASADA.                                                              
003290     PERFORM 520-COMPARAR THRU 520-EXIT                                   
003300         VARYING IX2 FROM 1 BY 1                                          
003310         UNTIL IX2 > WS-NUM-CATEGOR - IX1.                                
003320 510-EXIT.                                                                
003330     EXIT.                                                                
003340                                                                          
003350 520-COMPARAR.                                                            
003360     IF TAB-CAT-NOMBRE(IX2) > TAB-CAT-NOMBRE(IX2 + 1)                     
003370         MOVE TAB-CAT(IX2)     TO WS-TEMP-CAT                             
003380         MOVE TAB-CAT(IX2 + 1) TO TAB-CAT(IX2)                            
003390         MOVE WS-TEMP-CAT      TO TAB-CAT(IX2 + 1)                        
003400     END-IF.                                                              
003410 520-EXIT.                                                                
003420     EXIT.                                                                
003430                                                                          
003440 600-IMPRIMIR-LISTADO.                                                    
003450     WRITE LISTADO-LINEA FROM WS-LINEA-CABECERA.                          
003460     MOVE 1 TO IX1.                                                       
003470     PERFORM 610-IMPRIMIR-UNA THRU 610-EXIT                               
003480         UNTIL IX1 > WS-NUM-CATEGOR.                                      
003490     MOVE WS-GRAN-TOTAL TO WS-LT-TOTAL.                                   
003500     WRITE LISTADO-LINEA FROM WS-LINEA-TOTAL.                             
003510 600-EXIT.                                                                
003520     EXIT.                                                                
003530                                                                          
003540 610-IMPRIMIR-UNA.                                                        
003550     SET IX-CAT TO IX1.                                                   
003560     IF TAB-CAT-TOTAL(IX-CAT) NOT = ZERO                                  
003570         MOVE TAB-CAT-NOMBRE(IX-CAT) TO WS-LD-NOMBRE                      
003580         MOVE TAB-CAT-TOTAL(IX-CAT)  TO WS-LD-TOTAL                       
003590         WRITE LISTADO-LINEA FROM WS-LINEA-DETALLE                        
003600     END-IF.                                                              
003610     SET IX1 UP BY 1.                                                     
003620 610-EXIT.                                                                
003630     EXIT.                                                                
003640                                                                          
003650 900-CERRAR-FICHEROS.                                                     
003660     CLOSE CATEGOR REGMOV PARAM LISTADO.                                  
003670 900-EXIT.                                                                
003680     EXIT.                                                                
